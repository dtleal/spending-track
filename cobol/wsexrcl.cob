000100*********************************************
000200*                                           *
000300*  Ex050 - Run Parameters                  *
000400*    (Ifd Reclass Repair Pass)             *
000500*********************************************
000600*Passed in on the Using of Ex050 by the job step that invokes it.
000700*The reclass pass itself takes no date range or user filter - it
000800*scans every record in Expmstr - so all this run really carries
000900*is a run date for the report heading and a return code back.
001000*
001100*09/12/25 vbc - Created for PEL reclass run (ticket PEL-012).
001200*
001300 01  Rcl-Run-Parms.
001400     03  Rcl-Run-Date          pic 9(8)      comp.
001500     03  Rcl-Return-Code       pic 99        value zero.
001600*
