000100* *******************************************
000200*                                           *
000300*   Category Keyword Tables For The        *
000400*     Expense Categorizer (ex030)          *
000500* *******************************************
000600*  Cat-Code values:  1 Food   2 Transport 3 Shopping 4 Health
000700*                    5 Entmt  6 Utilities 7 Education 8 Other
000800* 
000900*  Keyword matching is case insensitive substring, done by ex030
001000*  against an upper-cased copy of the merchant (and, for the
001100*  enhanced table, merchant+description).  Table order within
001200*  a category does not matter but the CATEGORY order below is
001300*  the match order and must not be re-sorted - see SPEC note on
001400*  Uber/Uber Eats and Mercado/Mercado Livre ordering.
001500* 
001600*  14/11/25 vbc - Built tables (ticket PEL-005).  Counts: 203
001700*                 standard keywords, 52 enhanced keywords.
001800*  23/11/25 vbc - Added Skip-Aluguel/Skip-Seguro switches, since
001900*                 Aluguel Carro and Seguro Auto must not also
002000*                 fire the bare Aluguel/Seguro Utilities rule.
002100*  30/11/25 vbc - Amount band & fallback literals moved in here
002200*                 so ex030 working-storage stays table-driven.
002300*  07/12/25 vbc - Added a Len table alongside every padded word
002400*                 table - Inspect...For All was silently missing
002500*                 matches because it compared the trailing pad
002600*                 spaces too.  Ref-mod to the real length
002700*                 fixes it.
002800* 
002900 01  Cat-Text-Values.
003000     03  filler pic x(13) value "FOOD".
003100     03  filler pic x(13) value "TRANSPORT".
003200     03  filler pic x(13) value "SHOPPING".
003300     03  filler pic x(13) value "HEALTH".
003400     03  filler pic x(13) value "ENTERTAINMENT".
003500     03  filler pic x(13) value "UTILITIES".
003600     03  filler pic x(13) value "EDUCATION".
003700     03  filler pic x(13) value "OTHER".
003800 01  Cat-Text-Table redefines Cat-Text-Values.
003900     03  Cat-Text-Entry   pic x(13)  occurs 8.
004000* 
004100*  Standard merchant-name keyword table - category test order is
004200*  Food, Transport, Shopping, Health, Entertainment, Utilities,
004300*  Education.  First matching entry in table order wins.
004400* 
004500 01  Ws-Std-Keyword-Literals.
004600      05  filler  pic x(16)  value "SUPERMERCADO   1".
004700      05  filler  pic x(16)  value "MERCADO        1".
004800      05  filler  pic x(16)  value "MERCEARIA      1".
004900      05  filler  pic x(16)  value "PADARIA        1".
005000      05  filler  pic x(16)  value "BAKERY         1".
005100      05  filler  pic x(16)  value "RESTAURANTE    1".
005200      05  filler  pic x(16)  value "RESTAURANT     1".
005300      05  filler  pic x(16)  value "LANCHONETE     1".
005400      05  filler  pic x(16)  value "LANCH          1".
005500      05  filler  pic x(16)  value "CAFE           1".
005600      05  filler  pic x(16)  value "COFFEE         1".
005700      05  filler  pic x(16)  value "ACOUGUE        1".
005800      05  filler  pic x(16)  value "HORTIFRUTI     1".
005900      05  filler  pic x(16)  value "FRUTAS         1".
006000      05  filler  pic x(16)  value "DELIVERY       1".
006100      05  filler  pic x(16)  value "IFOOD          1".
006200      05  filler  pic x(16)  value "UBER EATS      1".
006300      05  filler  pic x(16)  value "RAPPI          1".
006400      05  filler  pic x(16)  value "IFD            1".
006500      05  filler  pic x(16)  value "PIZZA          1".
006600      05  filler  pic x(16)  value "PIZZARIA       1".
006700      05  filler  pic x(16)  value "BAR            1".
006800      05  filler  pic x(16)  value "PUB            1".
006900      05  filler  pic x(16)  value "CONFEITARIA    1".
007000      05  filler  pic x(16)  value "DONALDS        1".
007100      05  filler  pic x(16)  value "BURGER         1".
007200      05  filler  pic x(16)  value "KING           1".
007300      05  filler  pic x(16)  value "SUSHI          1".
007400      05  filler  pic x(16)  value "CHURRASCARIA   1".
007500      05  filler  pic x(16)  value "ALIMENTACAO    1".
007600      05  filler  pic x(16)  value "ALIMENTOS      1".
007700      05  filler  pic x(16)  value "FOOD           1".
007800      05  filler  pic x(16)  value "CONFIANCA      1".
007900      05  filler  pic x(16)  value "NAPOPI         1".
008000      05  filler  pic x(16)  value "FOGACA         1".
008100      05  filler  pic x(16)  value "NUTRISAVOUR    1".
008200      05  filler  pic x(16)  value "UBER           2".
008300      05  filler  pic x(16)  value "99             2".
008400      05  filler  pic x(16)  value "CABIFY         2".
008500      05  filler  pic x(16)  value "TAXI           2".
008600      05  filler  pic x(16)  value "COMBUSTIVE     2".
008700      05  filler  pic x(16)  value "POSTO          2".
008800      05  filler  pic x(16)  value "GASOLINA       2".
008900      05  filler  pic x(16)  value "ALCOOL         2".
009000      05  filler  pic x(16)  value "DIESEL         2".
009100      05  filler  pic x(16)  value "ESTACIONAMENTO 2".
009200      05  filler  pic x(16)  value "PARKING        2".
009300      05  filler  pic x(16)  value "PARK           2".
009400      05  filler  pic x(16)  value "PEDAGIO        2".
009500      05  filler  pic x(16)  value "TOLL           2".
009600      05  filler  pic x(16)  value "ONIBUS         2".
009700      05  filler  pic x(16)  value "METRO          2".
009800      05  filler  pic x(16)  value "TREM           2".
009900      05  filler  pic x(16)  value "LOCALIZA       2".
010000      05  filler  pic x(16)  value "MOVIDA         2".
010100      05  filler  pic x(16)  value "UNIDAS         2".
010200      05  filler  pic x(16)  value "MECANICA       2".
010300      05  filler  pic x(16)  value "OFICINA        2".
010400      05  filler  pic x(16)  value "PNEU           2".
010500      05  filler  pic x(16)  value "MULTA          2".
010600      05  filler  pic x(16)  value "DETRAN         2".
010700      05  filler  pic x(16)  value "SEGURO AUTO    2".
010800      05  filler  pic x(16)  value "PRONTO PARK    2".
010900      05  filler  pic x(16)  value "FABIO ARAUJO   2".
011000      05  filler  pic x(16)  value "AMAZON         3".
011100      05  filler  pic x(16)  value "MERCADO LIVRE  3".
011200      05  filler  pic x(16)  value "MERCADO PAGO   3".
011300      05  filler  pic x(16)  value "SHOPEE         3".
011400      05  filler  pic x(16)  value "ALIEXPRESS     3".
011500      05  filler  pic x(16)  value "LOJA           3".
011600      05  filler  pic x(16)  value "STORE          3".
011700      05  filler  pic x(16)  value "SHOP           3".
011800      05  filler  pic x(16)  value "ROUPAS         3".
011900      05  filler  pic x(16)  value "CALCADOS       3".
012000      05  filler  pic x(16)  value "SAPATO         3".
012100      05  filler  pic x(16)  value "TENIS          3".
012200      05  filler  pic x(16)  value "ELETRO         3".
012300      05  filler  pic x(16)  value "MOVEIS         3".
012400      05  filler  pic x(16)  value "LIVRARIA       3".
012500      05  filler  pic x(16)  value "PAPELARIA      3".
012600      05  filler  pic x(16)  value "BRINQUEDO      3".
012700      05  filler  pic x(16)  value "COSMETICOS     3".
012800      05  filler  pic x(16)  value "PERFUM         3".
012900      05  filler  pic x(16)  value "JOIAS          3".
013000      05  filler  pic x(16)  value "RELOGIO        3".
013100      05  filler  pic x(16)  value "SHOPPING       3".
013200      05  filler  pic x(16)  value "MAGAZINE       3".
013300      05  filler  pic x(16)  value "CASAS BAHIA    3".
013400      05  filler  pic x(16)  value "CARREFOUR      3".
013500      05  filler  pic x(16)  value "LEROY          3".
013600      05  filler  pic x(16)  value "MATERIAIS      3".
013700      05  filler  pic x(16)  value "RIACHUELO      3".
013800      05  filler  pic x(16)  value "RENNER         3".
013900      05  filler  pic x(16)  value "ZARA           3".
014000      05  filler  pic x(16)  value "ARMARINHOS     3".
014100      05  filler  pic x(16)  value "BAZAR          3".
014200      05  filler  pic x(16)  value "CASA MENDES    3".
014300      05  filler  pic x(16)  value "MELIMAIS       3".
014400      05  filler  pic x(16)  value "EBAZAR         3".
014500      05  filler  pic x(16)  value "FARMACIA       4".
014600      05  filler  pic x(16)  value "PHARMACY       4".
014700      05  filler  pic x(16)  value "DROGARIA       4".
014800      05  filler  pic x(16)  value "DROGASIL       4".
014900      05  filler  pic x(16)  value "DROGA RAIA     4".
015000      05  filler  pic x(16)  value "PAGUE MENOS    4".
015100      05  filler  pic x(16)  value "MEDICO         4".
015200      05  filler  pic x(16)  value "CLINICA        4".
015300      05  filler  pic x(16)  value "HOSPITAL       4".
015400      05  filler  pic x(16)  value "DENTISTA       4".
015500      05  filler  pic x(16)  value "ODONTO         4".
015600      05  filler  pic x(16)  value "EXAME          4".
015700      05  filler  pic x(16)  value "LABORATORIO    4".
015800      05  filler  pic x(16)  value "UNIMED         4".
015900      05  filler  pic x(16)  value "AMIL           4".
016000      05  filler  pic x(16)  value "PSICO          4".
016100      05  filler  pic x(16)  value "TERAPIA        4".
016200      05  filler  pic x(16)  value "NUTRI          4".
016300      05  filler  pic x(16)  value "FISIO          4".
016400      05  filler  pic x(16)  value "ACADEMIA       4".
016500      05  filler  pic x(16)  value "GYM            4".
016600      05  filler  pic x(16)  value "FITNESS        4".
016700      05  filler  pic x(16)  value "YOGA           4".
016800      05  filler  pic x(16)  value "PILATES        4".
016900      05  filler  pic x(16)  value "CROSSFIT       4".
017000      05  filler  pic x(16)  value "CINEMA         5".
017100      05  filler  pic x(16)  value "MOVIE          5".
017200      05  filler  pic x(16)  value "FILME          5".
017300      05  filler  pic x(16)  value "TEATRO         5".
017400      05  filler  pic x(16)  value "SHOW           5".
017500      05  filler  pic x(16)  value "CONCERT        5".
017600      05  filler  pic x(16)  value "SPOTIFY        5".
017700      05  filler  pic x(16)  value "NETFLIX        5".
017800      05  filler  pic x(16)  value "AMAZON PRIME   5".
017900      05  filler  pic x(16)  value "DISNEY         5".
018000      05  filler  pic x(16)  value "HBO            5".
018100      05  filler  pic x(16)  value "PARAMOUNT      5".
018200      05  filler  pic x(16)  value "STREAMING      5".
018300      05  filler  pic x(16)  value "GAME           5".
018400      05  filler  pic x(16)  value "PLAYSTATION    5".
018500      05  filler  pic x(16)  value "XBOX           5".
018600      05  filler  pic x(16)  value "NINTENDO       5".
018700      05  filler  pic x(16)  value "STEAM          5".
018800      05  filler  pic x(16)  value "LIVRO          5".
018900      05  filler  pic x(16)  value "KINDLE         5".
019000      05  filler  pic x(16)  value "CLUBE          5".
019100      05  filler  pic x(16)  value "FESTA          5".
019200      05  filler  pic x(16)  value "EVENTO         5".
019300      05  filler  pic x(16)  value "VIAGEM         5".
019400      05  filler  pic x(16)  value "HOTEL          5".
019500      05  filler  pic x(16)  value "AIRBNB         5".
019600      05  filler  pic x(16)  value "BOOKING        5".
019700      05  filler  pic x(16)  value "TURISMO        5".
019800      05  filler  pic x(16)  value "PASSEIO        5".
019900      05  filler  pic x(16)  value "SESC           5".
020000      05  filler  pic x(16)  value "CONFRARIA      5".
020100      05  filler  pic x(16)  value "LUZ            6".
020200      05  filler  pic x(16)  value "ENERGIA        6".
020300      05  filler  pic x(16)  value "ELETRIC        6".
020400      05  filler  pic x(16)  value "CPFL           6".
020500      05  filler  pic x(16)  value "ENEL           6".
020600      05  filler  pic x(16)  value "AGUA           6".
020700      05  filler  pic x(16)  value "SABESP         6".
020800      05  filler  pic x(16)  value "COMGAS         6".
020900      05  filler  pic x(16)  value "INTERNET       6".
021000      05  filler  pic x(16)  value "VIVO           6".
021100      05  filler  pic x(16)  value "CLARO          6".
021200      05  filler  pic x(16)  value "TIM            6".
021300      05  filler  pic x(16)  value "TELEFONE       6".
021400      05  filler  pic x(16)  value "CELULAR        6".
021500      05  filler  pic x(16)  value "ALUGUEL        6".
021600      05  filler  pic x(16)  value "CONDOMINIO     6".
021700      05  filler  pic x(16)  value "IPTU           6".
021800      05  filler  pic x(16)  value "SEGURO         6".
021900      05  filler  pic x(16)  value "BANCO          6".
022000      05  filler  pic x(16)  value "TARIFA         6".
022100      05  filler  pic x(16)  value "FEE            6".
022200      05  filler  pic x(16)  value "CARTAO         6".
022300      05  filler  pic x(16)  value "ANUIDADE       6".
022400      05  filler  pic x(16)  value "IMPOSTO        6".
022500      05  filler  pic x(16)  value "TAX            6".
022600      05  filler  pic x(16)  value "CLAUDE.AI      6".
022700      05  filler  pic x(16)  value "GOOGLE ONE     6".
022800      05  filler  pic x(16)  value "APPLE.COM      6".
022900      05  filler  pic x(16)  value "CONTABILIZEI   6".
023000      05  filler  pic x(16)  value "MAG SERVICOS   6".
023100      05  filler  pic x(16)  value "IOF            6".
023200      05  filler  pic x(16)  value "ESCOLA         7".
023300      05  filler  pic x(16)  value "SCHOOL         7".
023400      05  filler  pic x(16)  value "COLEGIO        7".
023500      05  filler  pic x(16)  value "FACULDADE      7".
023600      05  filler  pic x(16)  value "UNIVERSIDADE   7".
023700      05  filler  pic x(16)  value "CURSO          7".
023800      05  filler  pic x(16)  value "AULA           7".
023900      05  filler  pic x(16)  value "ENSINO         7".
024000      05  filler  pic x(16)  value "APOSTILA       7".
024100      05  filler  pic x(16)  value "MENSALIDADE    7".
024200      05  filler  pic x(16)  value "TUITION        7".
024300      05  filler  pic x(16)  value "UDEMY          7".
024400      05  filler  pic x(16)  value "COURSERA       7".
024500      05  filler  pic x(16)  value "ALURA          7".
024600      05  filler  pic x(16)  value "IDIOMA         7".
024700      05  filler  pic x(16)  value "INGLES         7".
024800      05  filler  pic x(16)  value "ENGLISH        7".
024900 01  Ws-Std-Keyword-Table redefines Ws-Std-Keyword-Literals.
025000     03  Ws-Std-Entry  occurs 203.
025100         05  Ws-Std-Keyword   pic x(15).
025200         05  Ws-Std-Cat-Code  pic 9.
025300* 
025400*  Actual (unpadded) length of each keyword above, one digit pair
025500*  per entry in table order - ex030 reference-modifies the padded
025600*  keyword to this length before testing for it with Inspect, so
025700*  the trailing pad spaces never get compared against live text.
025800* 
025900 01  Ws-Std-Keyword-Len-Literals  pic x(406) value
026000     "1207090706111010050406071006080509050305080303110706040512"
026100-    "1109040906061104020604100508060614070407040605040806060807"
026200-    "0405061111120613120610040504060806050606080909100605070808"
026300-    "1109050909060410051108060808080810110607080806051106040507"
026400-    "0505080307040708060505060407070712060309090411040805050605"
026500-    "0506060506070707040903070704040406060804050308070710040605"
026600-    "0603060807030910091212030606070912050406081107050805060607".
026700 01  Ws-Std-Kwd-Len-Tab redefines Ws-Std-Keyword-Len-Literals.
026800     03  Ws-Std-Keyword-Len  pic 9(02)  occurs 203.
026900* 
027000*  Enhanced generic keyword table - only consulted when the
027100*  standard table above leaves the record categorized as Other.
027200*  Matched against merchant + description together.  Test order
027300*  is Utilities, Shopping, Transport, Food, Health, Entertainment.
027400* 
027500 01  Ws-Enh-Keyword-Literals.
027600      05  filler  pic x(16)  value "SUBSCRIPTION   6".
027700      05  filler  pic x(16)  value "ASSINATURA     6".
027800      05  filler  pic x(16)  value "TAXA           6".
027900      05  filler  pic x(16)  value "TARIFA         6".
028000      05  filler  pic x(16)  value "CONTA          6".
028100      05  filler  pic x(16)  value "BILL           6".
028200      05  filler  pic x(16)  value "PAGAMENTO      6".
028300      05  filler  pic x(16)  value "MENSALIDADE    6".
028400      05  filler  pic x(16)  value "ANUIDADE       6".
028500      05  filler  pic x(16)  value ".AI            6".
028600      05  filler  pic x(16)  value ".COM           6".
028700      05  filler  pic x(16)  value "DIGITAL        6".
028800      05  filler  pic x(16)  value "SERVICOS       6".
028900      05  filler  pic x(16)  value "TECNOLOGIA     6".
029000      05  filler  pic x(16)  value "SOFTWARE       6".
029100      05  filler  pic x(16)  value "APP            6".
029200      05  filler  pic x(16)  value "CLOUD          6".
029300      05  filler  pic x(16)  value "LOJA           3".
029400      05  filler  pic x(16)  value "COMERCIO       3".
029500      05  filler  pic x(16)  value "VAREJO         3".
029600      05  filler  pic x(16)  value "PRODUTOS       3".
029700      05  filler  pic x(16)  value "VENDAS         3".
029800      05  filler  pic x(16)  value "ATACADO        3".
029900      05  filler  pic x(16)  value "IMPORTACAO     3".
030000      05  filler  pic x(16)  value "DISTRIBUIDORA  3".
030100      05  filler  pic x(16)  value "TRANSPORTE     2".
030200      05  filler  pic x(16)  value "VIAGEM         2".
030300      05  filler  pic x(16)  value "CARRO          2".
030400      05  filler  pic x(16)  value "MOTO           2".
030500      05  filler  pic x(16)  value "BIKE           2".
030600      05  filler  pic x(16)  value "LOGISTICA      2".
030700      05  filler  pic x(16)  value "ENTREGA        2".
030800      05  filler  pic x(16)  value "ALIMENTO       1".
030900      05  filler  pic x(16)  value "BEBIDA         1".
031000      05  filler  pic x(16)  value "GOURMET        1".
031100      05  filler  pic x(16)  value "CULINARIA      1".
031200      05  filler  pic x(16)  value "GASTRONOMIA    1".
031300      05  filler  pic x(16)  value "SABOR          1".
031400      05  filler  pic x(16)  value "COZINHA        1".
031500      05  filler  pic x(16)  value "SAUDE          4".
031600      05  filler  pic x(16)  value "MEDICAL        4".
031700      05  filler  pic x(16)  value "MEDICINA       4".
031800      05  filler  pic x(16)  value "BEM ESTAR      4".
031900      05  filler  pic x(16)  value "CUIDADOS       4".
032000      05  filler  pic x(16)  value "ENTRETENIMENTO 5".
032100      05  filler  pic x(16)  value "DIVERSAO       5".
032200      05  filler  pic x(16)  value "LAZER          5".
032300      05  filler  pic x(16)  value "CULTURA        5".
032400      05  filler  pic x(16)  value "ARTE           5".
032500      05  filler  pic x(16)  value "MUSICA         5".
032600      05  filler  pic x(16)  value "VIDEO          5".
032700      05  filler  pic x(16)  value "MEDIA          5".
032800 01  Ws-Enh-Keyword-Table redefines Ws-Enh-Keyword-Literals.
032900     03  Ws-Enh-Entry  occurs 52.
033000         05  Ws-Enh-Keyword   pic x(15).
033100         05  Ws-Enh-Cat-Code  pic 9.
033200* 
033300*  Actual (unpadded) length of each enhanced keyword, same idea
033400*  as Ws-Std-Kwd-Len-Tab above.
033500* 
033600 01  Ws-Enh-Keyword-Len-Literals  pic x(104) value
033700     "1210040605040911080304070810080305040806080607101310060504"
033800-    "0409070806070911050705070809081408050704060505".
033900 01  Ws-Enh-Kwd-Len-Tab redefines Ws-Enh-Keyword-Len-Literals.
034000     03  Ws-Enh-Keyword-Len  pic 9(02)  occurs 52.
034100* 
034200*  Aluguel/Seguro exclusion switches - set by ex030 before the
034300*  standard table scan, tested when the scan reaches the bare
034400*  Aluguel or Seguro entry (Aluguel Carro and Seguro Auto do not
034500*  count as the Utilities keyword match).
034600* 
034700 01  Ws-Exclude-Switches.
034800     03  Ws-Skip-Aluguel     pic x  value "N".
034900     03  Ws-Skip-Seguro      pic x  value "N".
035000* 
035100*  Amount-band keyword groups - tested only after both tables
035200*  above leave the record Other.
035300* 
035400 01  Ws-Band-Low-Literals      pic x(16) value "EC  MP  IFD DL  ".
035500 01  Ws-Band-Low-Table redefines Ws-Band-Low-Literals.
035600     03  Ws-Band-Low-Word   pic x(4)  occurs 4.
035700 01  Ws-Band-Low-Len-Values.
035800     03  filler pic 9(02) value 02.
035900     03  filler pic 9(02) value 02.
036000     03  filler pic 9(02) value 03.
036100     03  filler pic 9(02) value 02.
036200 01  Ws-Band-Low-Len-Table redefines Ws-Band-Low-Len-Values.
036300     03  Ws-Band-Low-Len    pic 9(02) occurs 4.
036400* 
036500 01  Ws-Band-High-Literals     pic x(36) value
036600     "PAGAMENTOTAXA     CONTA    SERVICO  ".
036700 01  Ws-Band-High-Table redefines Ws-Band-High-Literals.
036800     03  Ws-Band-High-Word  pic x(9)  occurs 4.
036900 01  Ws-Band-High-Len-Values.
037000     03  filler pic 9(02) value 09.
037100     03  filler pic 9(02) value 04.
037200     03  filler pic 9(02) value 05.
037300     03  filler pic 9(02) value 07.
037400 01  Ws-Band-High-Len-Table redefines Ws-Band-High-Len-Values.
037500     03  Ws-Band-High-Len   pic 9(02) occurs 4.
037600* 
037700*  Large-amount special-case keyword groups (amount > 1000, no
037800*  earlier match).
037900* 
038000 01  Ws-Large-Util-Literals    pic x(21) value
038100     "IMOVEL ALUGUELRENT   ".
038200 01  Ws-Large-Util-Table redefines Ws-Large-Util-Literals.
038300     03  Ws-Large-Util-Word pic x(7)  occurs 3.
038400 01  Ws-Large-Util-Len-Values.
038500     03  filler pic 9(02) value 06.
038600     03  filler pic 9(02) value 07.
038700     03  filler pic 9(02) value 04.
038800 01  Ws-Large-Util-Len-Table redefines Ws-Large-Util-Len-Values.
038900     03  Ws-Large-Util-Len  pic 9(02) occurs 3.
039000* 
039100 01  Ws-Large-Edu-Literals     pic x(30) value
039200     "ESCOLA    FACULDADE UNIVERSITY".
039300 01  Ws-Large-Edu-Table redefines Ws-Large-Edu-Literals.
039400     03  Ws-Large-Edu-Word  pic x(10) occurs 3.
039500 01  Ws-Large-Edu-Len-Values.
039600     03  filler pic 9(02) value 06.
039700     03  filler pic 9(02) value 09.
039800     03  filler pic 9(02) value 10.
039900 01  Ws-Large-Edu-Len-Table redefines Ws-Large-Edu-Len-Values.
040000     03  Ws-Large-Edu-Len   pic 9(02) occurs 3.
040100* 
040200*  Structural fallback company-suffix table (last resort,
040300*  before plain Other).
040400* 
040500 01  Ws-Suffix-Literals        pic x(24) value
040600     "LTDA  ME    EIRELISA    ".
040700 01  Ws-Suffix-Table redefines Ws-Suffix-Literals.
040800     03  Ws-Suffix-Word     pic x(6)  occurs 4.
040900 01  Ws-Suffix-Len-Values.
041000     03  filler pic 9(02) value 04.
041100     03  filler pic 9(02) value 02.
041200     03  filler pic 9(02) value 06.
041300     03  filler pic 9(02) value 02.
041400 01  Ws-Suffix-Len-Table redefines Ws-Suffix-Len-Values.
041500     03  Ws-Suffix-Len      pic 9(02) occurs 4.
041600* 
