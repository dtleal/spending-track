000100*********************************************
000200*                                           *
000300*  Ex050 - Ifd Reclass                     *
000400*    Repair Pass + Categorization Rate     *
000500*    Report                                *
000600*********************************************
000700*Scans every record in Expmstr (not filtered by user, not
000800*filtered by date) looking for merchant or description containing
000900*"IFD", case-insensitive - a payment-processor prefix that used to
001000*be left on the raw description and was confusing the categorizer
001100*before zz010's prefix strip went in (Ex020, ticket PEL-003).
001200*Each Ifd record is re-run through Ex030; if the category comes
001300*back different the record is rewritten in place.  One I-O pass,
001400*Rewrite only ever touches the last record read, same idiom as
001500*Ex010's Invctl update.
001600*
001700*After the pass, Report #5 shows total expenses, categorized count
001800*(category not Other), uncategorized count, and the categorization
001900*rate to one decimal - every expense counts towards these figures,
002000*not just the Ifd ones touched this run.
002100*
002200* 23/01/91 rjh - Written as the suspense-posting repair pass
002300*               over the general ledger, re-coding entries the
002400*               nightly run had dumped to the default nominal.
002500* 30/08/93 rjh - Rate report added so the accountant could see
002600*               the repair hit-rate without a manual count.
002700* 17/02/95 rjh - Scan widened to the whole ledger file rather
002800*               than just the current period's postings.
002900* 11/05/96 dgw - Rewrite guarded behind a changed-category test -
003000*               the pass used to rewrite every record it looked
003100*               at, changed or not, and was thrashing the disc.
003200* 04/02/97 dgw - Updated-record count now held alongside the
003300*               rate totals for the re-run comparison sheet.
003400* 19/09/98 pjk - Y2K - run-date parameter re-proved as a four
003500*               digit year end to end.
003600* 26/02/99 pjk - Confirmed clean against the millenium test
003700*               pack, no further change needed.
003800* 14/11/07 mtc - Copyright and licence notice brought into line
003900*               with the rest of the suite.
004000* 08/06/13 mtc - Tidied paragraph numbering to the shop's
004100*               aa0xx convention, no logic change.
004200* 09/12/25 vbc - Rewritten for the Pel personal-expense project -
004300*               repair target is now the "IFD" merchant-prefix
004400*               confusion, category test delegated to Ex030.
004500*               Ticket PEL-012.
004600*
004700 identification          division.
004800*================================
004900*
005000 program-id.              ex050.
005100 author.                  R A Fonseca.
005200 installation.            Applewood Computers - Pel Project.
005300 date-written.            23/01/1991.
005400 date-compiled.
005500 security.                Copyright (C) 2025, Vincent Bryan Coen.
005600*                         Distributed under the GNU General Public
005700*                         License.  See the file COPYING for
005800*                         details.
005900*
006000 environment             division.
006100*================================
006200*
006300 configuration           section.
006400 special-names.
006500     c01 is Ws-Top-Of-Form.
006600*
006700 input-output            section.
006800 file-control.
006900     select Expmstr    assign       "EXPMSTR"
007000                          organization sequential
007100                          status       Ws-Expmstr-Status.
007200     select Reprtf     assign       "REPRTF"
007300                          organization line sequential
007400                          status       Ws-Reprtf-Status.
007500*
007600 data                    division.
007700*================================
007800*
007900 file                    section.
008000*-----------------------
008100 fd  Expmstr.
008200     copy "wsexexp.cob".
008300 fd  Reprtf.
008400 01  Rp-Print-Line            pic x(132).
008500*
008600 working-storage         section.
008700*-----------------------
008800 77  Prog-Name               pic x(17) value "ex050  (1.0.00)".
008900*
009000 01  Ws-File-Data.
009100     03  Ws-Expmstr-Status    pic xx    value "00".
009200     03  Ws-Reprtf-Status     pic xx    value "00".
009300     03  Ws-Eof-Expmstr       pic x     value "N".
009400*The two file statuses, viewed as one field for the abend display
009500*below - cheaper than two separate Displays.
009600 01  Ws-File-Data-R redefines Ws-File-Data.
009700     03  Ws-All-Statuses       pic x(4).
009800*
009900*Merchant+description strung together and upper-cased, built fresh
010000*for every record and tested the same way Ex030 tests its own
010100*keyword tables - Inspect Tallying For All, never a hand-rolled
010200*substring scan.  81 wide, Exp-Merchant(40) + space + Exp-
010300*Description(40), same sizing as Ex030's own work area.
010400 01  Ws-Merch-Desc-Work        pic x(81).
010500 01  Ws-Merch-Desc-Parts redefines Ws-Merch-Desc-Work.
010600     03  Ws-Md-Merchant-Part   pic x(40).
010700     03  Ws-Md-Sep             pic x.
010800     03  Ws-Md-Desc-Part       pic x(40).
010900 01  Ws-Merch-Desc-Upper       pic x(81).
011000*
011100 01  Ws-Scan-Work.
011200     03  Ws-Match-Tally        pic 9(3)    comp  value zero.
011300     03  Ws-Old-Category       pic x(13)   value spaces.
011400*
011500 01  Ws-Report-Counters.
011600     03  Ws-Total-Count        pic 9(7)    comp  value zero.
011700     03  Ws-Categorized-Count  pic 9(7)    comp  value zero.
011800     03  Ws-Uncategorized-Count pic 9(7)   comp  value zero.
011900     03  Ws-Updated-Count      pic 9(7)    comp  value zero.
012000*
012100 01  Ws-Rate-Work.
012200     03  Ws-Rate-Numerator     pic s9(9)v9   comp-3  value zero.
012300     03  Ws-Cat-Rate           pic s9(3)v9   comp-3  value zero.
012400*
012500*Display mirrors of the Comp/Comp-3 counters for Report #5 -
012600*String will not touch a Comp or Comp-3 operand, same rule as
012700*every other program in this run.
012800 01  Ws-Print-Work.
012900     03  Ws-Disp-Total          pic z(6)9.
013000     03  Ws-Disp-Categorized    pic z(6)9.
013100     03  Ws-Disp-Uncategorized  pic z(6)9.
013200     03  Ws-Disp-Rate           pic z(3)9.9.
013300     03  Ws-Disp-Run-Yy         pic 9(4).
013400     03  Ws-Disp-Run-Mm         pic 9(2).
013500     03  Ws-Disp-Run-Dd         pic 9(2).
013600*
013700*A date pulled apart into Ccyy/Mm/Dd for the report heading - has
013800*to be Display, not Comp, same reasoning as Ex040's Ws-Date-Work.
013900 01  Ws-Date-Work.
014000     03  Ws-Dtw-Date           pic 9(8)    value zero.
014100 01  Ws-Date-Work-R redefines Ws-Date-Work.
014200     03  Ws-Dtw-Ccyy           pic 9(4).
014300     03  Ws-Dtw-Mm             pic 9(2).
014400     03  Ws-Dtw-Dd             pic 9(2).
014500*
014600*Ex030's calling parameters - Cap-Category comes back changed (or
014700*not) on every call.
014800 copy "wsexcap.cob".
014900*
015000 linkage                 section.
015100*-----------------------
015200 copy "wsexrcl.cob".
015300*
015400 procedure               division using Rcl-Run-Parms.
015500*================================
015600*
015700 aa000-Main.
015800     move zero to Rcl-Return-Code
015900     open i-o Expmstr
016000     open output Reprtf
016100     move "N" to Ws-Eof-Expmstr
016200     perform aa010-Scan-And-Reclass thru aa010-exit
016300         until Ws-Eof-Expmstr = "Y"
016400     close Expmstr
016500     perform aa020-Print-Rate-Report thru aa020-exit
016600     close Reprtf
016700     goback.
016800*
016900*One record, checked and (if Ifd and the category changed)
017000*rewritten - Rewrite only ever touches the last record this
017100*program read, same idiom as Ex010's Invctl update.
017200 aa010-Scan-And-Reclass.
017300     read Expmstr
017400        at end
017500           move "Y" to Ws-Eof-Expmstr
017600     end-read
017700     if Ws-Eof-Expmstr = "N"
017800         add 1 to Ws-Total-Count
017900         perform aa011-Test-For-Ifd thru aa011-exit
018000         if Ws-Match-Tally > zero
018100             perform aa012-Reclass-One thru aa012-exit
018200         end-if
018300         if Exp-Category = "OTHER"
018400             add 1 to Ws-Uncategorized-Count
018500         else
018600             add 1 to Ws-Categorized-Count
018700         end-if
018800     end-if.
018900 aa010-exit.
019000     exit.
019100*
019200*Contains-Ifd test, case-insensitive, merchant or description -
019300*same Inspect Tallying For All idiom Ex030 uses for its own
019400*keyword tables, just the one literal wanted here.
019500 aa011-Test-For-Ifd.
019600     move Exp-Merchant         to Ws-Md-Merchant-Part
019700     move space                to Ws-Md-Sep
019800     move Exp-Description      to Ws-Md-Desc-Part
019900     move Ws-Merch-Desc-Work   to Ws-Merch-Desc-Upper
020000     inspect Ws-Merch-Desc-Upper converting
020100         "abcdefghijklmnopqrstuvwxyz"
020200         to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020300     move zero to Ws-Match-Tally
020400     inspect Ws-Merch-Desc-Upper tallying Ws-Match-Tally
020500         for all "IFD".
020600 aa011-exit.
020700     exit.
020800*
020900 aa012-Reclass-One.
021000     move Exp-Category        to Ws-Old-Category
021100     move Exp-Merchant         to Cap-Merchant
021200     move Exp-Description      to Cap-Description
021300     move Exp-Amount           to Cap-Amount
021400     call "ex030" using Cap-Parms
021500     if Cap-Category not = Ws-Old-Category
021600         move Cap-Category to Exp-Category
021700         rewrite Exp-Expense-Record
021800         if Ws-Expmstr-Status not = "00"
021900             display "EX050 - REWRITE FAILED, STATUSES: "
022000                 Ws-All-Statuses
022100         end-if
022200         add 1 to Ws-Updated-Count
022300     end-if.
022400 aa012-exit.
022500     exit.
022600*
022700*Report #5 - total/categorized/uncategorized and the rate, rounded
022800*to one decimal, zero when total is zero (an empty Expmstr is not
022900*an error, just nothing to report).
023000 aa020-Print-Rate-Report.
023100     move Rcl-Run-Date to Ws-Dtw-Date
023200     move Ws-Dtw-Ccyy to Ws-Disp-Run-Yy
023300     move Ws-Dtw-Mm   to Ws-Disp-Run-Mm
023400     move Ws-Dtw-Dd   to Ws-Disp-Run-Dd
023500     if Ws-Total-Count = zero
023600         move zero to Ws-Cat-Rate
023700     else
023800         compute Ws-Rate-Numerator rounded =
023900             Ws-Categorized-Count * 1000 / Ws-Total-Count
024000         compute Ws-Cat-Rate rounded = Ws-Rate-Numerator / 10
024100     end-if
024200     move Ws-Total-Count          to Ws-Disp-Total
024300     move Ws-Categorized-Count    to Ws-Disp-Categorized
024400     move Ws-Uncategorized-Count  to Ws-Disp-Uncategorized
024500     move Ws-Cat-Rate             to Ws-Disp-Rate
024600     move spaces to Rp-Print-Line
024700     string "REPORT 5 - CATEGORIZATION RATE  RUN "
024800         Ws-Disp-Run-Yy "-" Ws-Disp-Run-Mm "-" Ws-Disp-Run-Dd
024900         delimited by size into Rp-Print-Line
025000     write Rp-Print-Line after advancing Ws-Top-Of-Form
025100     move spaces to Rp-Print-Line
025200     string "TOTAL: " Ws-Disp-Total
025300         "  CATEGORIZED: " Ws-Disp-Categorized
025400         "  UNCATEGORIZED: " Ws-Disp-Uncategorized
025500         delimited by size into Rp-Print-Line
025600     write Rp-Print-Line
025700     move spaces to Rp-Print-Line
025800     string "RATE: " Ws-Disp-Rate " PCT"
025900         delimited by size into Rp-Print-Line
026000     write Rp-Print-Line.
026100 aa020-exit.
026200     exit.
026300*
