000100*********************************************
000200*                                           *
000300*  Ex020 - Invoice Parser                  *
000400*    Called by Ex010 (import batch)        *
000500*********************************************
000600* Reads one raw-transaction file a record at a time and hands
000700* back one cleaned, validated expense to the caller per call -
000800* caller never sees the raw file or its organisation.  Driven
000900* entirely by Prm-Function (see wsexprm.cob) :
001000*    OPEN - assign/open the raw file named in Prm-Filename.
001100*    NEXT - return the next accepted expense, or set
001200*           Prm-End-Of-File to "Y" when none remain.
001300*    CLOS - close the raw file, hand back the import summary.
001400*
001500* 02/05/85 rjh - Written as the raw-transaction reader/cleaner
001600*                called from the overnight ledger loader.
001700* 14/07/86 rjh - Blank and all-spaces lines now skipped on the
001800*                way in rather than rejected to the error file.
001900* 21/03/89 dgw - Caller-summary counts added at Clos time, the
002000*                loader used to keep its own tally by hand.
002100* 30/10/93 dgw - Embedded tab characters converted to single
002200*                spaces before any field scan starts.
002300* 08/09/98 pjk - Y2K - all date fields on the raw file now read
002400*                as four digit years, no more Ccyy windowing.
002500* 17/02/99 pjk - Confirmed clean against the millenium test
002600*                pack, no further change needed.
002700* 11/05/04 mtc - Compiler upgrade housekeeping only, no logic
002800*                touched.
002900* 19/11/25 vbc - Rewritten for the Pel personal-expense project -
003000*                raw file is now the invoice text, caller is
003100*                Ex010.  Ticket PEL-004.
003200* 24/11/25 vbc - Unique-merchant tracking added per PEL-009.
003300* 03/12/25 vbc - Title-case rewritten without Function Upper/
003400*                Lower-Case - Inspect Converting only, this
003500*                shop's compiler licence does not cover the
003600*                intrinsic function module.
003700* 09/12/25 vbc - Trailing installment marker and trailing bare
003800*                number now share one scan/strip paragraph -
003900*                both are "run of digits/slash preceded by a
004000*                space at the end of the name".
004100*
004200 identification          division.
004300*================================
004400*
004500 program-id.              ex020.
004600 author.                  R A Fonseca.
004700 installation.            Applewood Computers - Pel Project.
004800 date-written.            02/05/1985.
004900 date-compiled.
005000 security.                Copyright (C) 2025, Vincent Bryan Coen.
005100*                         Distributed under the GNU General Public
005200*                         License.  See the file COPYING for
005300*                         details.
005400*
005500 environment             division.
005600*================================
005700*
005800 configuration           section.
005900 special-names.
006000     class Ws-Digit-Class is "0" thru "9".
006100     class Ws-Slash-Class is "/".
006200*
006300 input-output            section.
006400 file-control.
006500     select Rawtrxn      assign       Ws-Rawtrxn-Name
006600                          organization line sequential
006700                          status       Ws-Rawtrxn-Status.
006800*
006900 data                    division.
007000*================================
007100*
007200 file section.
007300*
007400 fd  Rawtrxn.
007500 copy "wsexttr.cob".
007600*
007700 working-storage         section.
007800*-----------------------
007900 77  Prog-Name               pic x(17) value "ex020  (1.0.00)".
008000*
008100 01  Ws-File-Data.
008200     03  Ws-Rawtrxn-Name      pic x(30).
008300     03  Ws-Rawtrxn-Status    pic xx      value "00".
008400     03  Ws-Record-Accepted   pic x       value "N".
008500*
008600*Copy the merchant-standardization and the amount-bearing
008700*linkage area in - the categorizer keyword table is not
008800*needed here, that lives in ex030.
008900 copy "wsexmch.cob".
009000*
009100*Running import-summary totals, folded into Prm-Sum-... at
009200*Clos time only - ex010 never sees these mid-import.
009300 01  Ws-Summary-Totals.
009400     03  Ws-Sum-Exp-Count      pic 9(5)      comp  value zero.
009500     03  Ws-Sum-Tot-Amount     pic s9(9)v99  comp-3 value zero.
009600     03  Ws-Sum-Ref-Count      pic 9(5)      comp  value zero.
009700     03  Ws-Sum-Ref-Amount     pic s9(9)v99  comp-3 value zero.
009800     03  Ws-Sum-Date-Start     pic 9(8)      comp  value zero.
009900     03  Ws-Sum-Date-End       pic 9(8)      comp  value zero.
010000*
010100*Merchant work areas for the four cleaning rules.
010200 01  Ws-Merchant-Work          pic x(40).
010300 01  Ws-Merchant-Chars redefines Ws-Merchant-Work.
010400     03  Ws-Merchant-Char      pic x       occurs 40.
010500 01  Ws-Merchant-Upper         pic x(40).
010600 01  Ws-Merchant-Temp          pic x(40).
010700*
010800*Leading-prefix table for rule 1 - IFD*, MP*, "EC *", "DL *".
010900 01  Ws-Prefix-Literals.
011000     03  filler  pic x(4)  value "IFD*".
011100     03  filler  pic x(4)  value "MP* ".
011200     03  filler  pic x(4)  value "EC *".
011300     03  filler  pic x(4)  value "DL *".
011400 01  Ws-Prefix-Table redefines Ws-Prefix-Literals.
011500     03  Ws-Prefix            pic x(4)  occurs 4.
011600 01  Ws-Prefix-Len-Values pic x(8) value "04030404".
011700 01  Ws-Prefix-Len-Table redefines Ws-Prefix-Len-Values.
011800     03  Ws-Prefix-Len         pic 9(02) occurs 4.
011900 01  Ws-Prefix-Found           pic x       value "N".
012000*
012100*Raw-date digit breakout for the future-date/bad-date tests.
012200 01  Ws-Date-Work              pic 9(8)    value zero.
012300 01  Ws-Date-Work-R redefines Ws-Date-Work.
012400     03  Ws-Date-Cc            pic 99.
012500     03  Ws-Date-Yy            pic 99.
012600     03  Ws-Date-Mm            pic 99.
012700     03  Ws-Date-Dd            pic 99.
012800*
012900*Scratch subscripts/flags shared by the scan paragraphs.
013000 01  Ws-Scan-Work.
013100     03  Ws-Sub                pic 9(3)    comp  value zero.
013200     03  Ws-Scan-Pos           pic 9(2)    comp  value zero.
013300     03  Ws-First-Char-Pos     pic 9(2)    comp  value zero.
013400     03  Ws-Last-Char-Pos      pic 9(2)    comp  value zero.
013500     03  Ws-Trail-Pos          pic 9(2)    comp  value zero.
013600     03  Ws-Trail-Start        pic 9(2)    comp  value zero.
013700     03  Ws-Blank-Start         pic 9(2)    comp  value zero.
013800     03  Ws-Known-Found        pic x       value "N".
013900     03  Ws-Match-Tally        pic 9(3)    comp  value zero.
014000     03  Ws-Start-Of-Word      pic x       value "Y".
014100     03  Ws-Merch-Seen         pic x       value "N".
014200*
014300*Distinct-merchant scratch table for the import summary.
014400 01  Ws-Uniq-Merch-Work.
014500     03  Ws-Uniq-Merch-Count   pic 9(4)    comp  value zero.
014600     03  Ws-Uniq-Merch-Tab     occurs 200.
014700         05  Ws-Uniq-Merch-Entry pic x(40).
014800*
014900 linkage                 section.
015000*-----------------------
015100 copy "wsexprm.cob".
015200*
015300 procedure               division using Ex20-Parms.
015400*================================
015500*
015600 aa000-Main.
015700     if Prm-Function = "OPEN"
015800         perform aa010-Open-Raw-File thru aa010-exit
015900     else if Prm-Function = "NEXT"
016000         perform aa020-Get-Next-Expense thru aa020-exit
016100     else if Prm-Function = "CLOS"
016200         perform aa030-Close-Raw-File thru aa030-exit
016300     end-if
016400     goback.
016500*
016600*Opens the caller's raw file and clears the running totals.
016700 aa010-Open-Raw-File.
016800     move Prm-Filename      to Ws-Rawtrxn-Name
016900     open input Rawtrxn
017000     move "N"                to Prm-End-Of-File
017100     move zero               to Ws-Sum-Exp-Count Ws-Sum-Tot-Amount
017200                                 Ws-Sum-Ref-Count
017300                                 Ws-Sum-Ref-Amount
017400                                 Ws-Uniq-Merch-Count
017500     move 99999999           to Ws-Sum-Date-Start
017600     move zero               to Ws-Sum-Date-End.
017700 aa010-exit.
017800     exit.
017900*
018000*Keeps reading raw records until one is accepted or eof.
018100 aa020-Get-Next-Expense.
018200     move "N" to Ws-Record-Accepted
018300     perform aa021-Read-One-Record thru aa021-exit
018400        until Prm-End-Of-File = "Y" or Ws-Record-Accepted = "Y"
018500     if Prm-End-Of-File = "Y"
018600         move spaces to Prm-Exp-Merchant Prm-Exp-Description
018700         move zero   to Prm-Exp-Date Prm-Exp-Amount
018800     end-if.
018900 aa020-exit.
019000     exit.
019100*
019200 aa021-Read-One-Record.
019300     read Rawtrxn
019400        at end
019500           move "Y" to Prm-End-Of-File
019600     end-read
019700     if Prm-End-Of-File = "N"
019800         perform aa022-Parse-And-Validate thru aa022-exit
019900     end-if.
020000 aa021-exit.
020100     exit.
020200*
020300*One raw record, rules 1-3 of Invoice-Parser validation plus
020400*all four merchant-cleaning rules, on acceptance.
020500 aa022-Parse-And-Validate.
020600     move "N" to Ws-Record-Accepted
020700     if Rt-Description = spaces
020800         go to aa022-exit
020900     end-if
021000     if Rt-Date not numeric or Rt-Amount not numeric
021100         go to aa022-exit
021200     end-if
021300     if Rt-Date = zero
021400         go to aa022-exit
021500     end-if
021600     move Rt-Date to Ws-Date-Work
021700     if Ws-Date-Mm < 1 or Ws-Date-Mm > 12
021800         go to aa022-exit
021900     end-if
022000     if Ws-Date-Dd < 1 or Ws-Date-Dd > 31
022100         go to aa022-exit
022200     end-if
022300     if Rt-Amount = zero
022400         go to aa022-exit
022500     end-if
022600     if Rt-Date > Prm-Run-Date
022700         go to aa022-exit
022800     end-if
022900     move Rt-Description to Ws-Merchant-Work
023000     perform zz010-Strip-Prefix thru zz010-exit
023100     perform zz020-Strip-Trailing-Number thru zz020-exit
023200     perform zz030-Standardize-Known thru zz030-exit
023300     if Ws-Known-Found = "N"
023400         perform zz040-Title-Case thru zz040-exit
023500     end-if
023600     move Ws-Merchant-Work   to Prm-Exp-Merchant
023700     move Rt-Date            to Prm-Exp-Date
023800     move Rt-Amount           to Prm-Exp-Amount
023900     move Rt-Description      to Prm-Exp-Description
024000     if Rt-Amount < zero
024100         move "Y" to Prm-Exp-Refund-Flag
024200     else
024300         move "N" to Prm-Exp-Refund-Flag
024400     end-if
024500     perform aa023-Accum-Summary thru aa023-exit
024600     move "Y" to Ws-Record-Accepted.
024700 aa022-exit.
024800     exit.
024900*
025000*Rolls one accepted expense into the running import totals
025100*and the distinct-merchant table.
025200 aa023-Accum-Summary.
025300     if Prm-Exp-Refund-Flag = "Y"
025400         add 1 to Ws-Sum-Ref-Count
025500         add Prm-Exp-Amount to Ws-Sum-Ref-Amount
025600     else
025700         add 1 to Ws-Sum-Exp-Count
025800         add Prm-Exp-Amount to Ws-Sum-Tot-Amount
025900     end-if
026000     if Prm-Exp-Date < Ws-Sum-Date-Start
026100         move Prm-Exp-Date to Ws-Sum-Date-Start
026200     end-if
026300     if Prm-Exp-Date > Ws-Sum-Date-End
026400         move Prm-Exp-Date to Ws-Sum-Date-End
026500     end-if
026600     perform aa024-Track-Unique-Merchant thru aa024-exit.
026700 aa023-exit.
026800     exit.
026900*
027000 aa024-Track-Unique-Merchant.
027100     move "N" to Ws-Merch-Seen
027200     perform aa025-Test-One-Merchant thru aa025-exit
027300        varying Ws-Sub from 1 by 1
027400        until Ws-Sub > Ws-Uniq-Merch-Count or Ws-Merch-Seen = "Y"
027500     if Ws-Merch-Seen = "N" and Ws-Uniq-Merch-Count < 200
027600         add 1 to Ws-Uniq-Merch-Count
027700         move Prm-Exp-Merchant
027800              to Ws-Uniq-Merch-Entry(Ws-Uniq-Merch-Count)
027900     end-if.
028000 aa024-exit.
028100     exit.
028200*
028300 aa025-Test-One-Merchant.
028400     if Ws-Uniq-Merch-Entry(Ws-Sub) = Prm-Exp-Merchant
028500         move "Y" to Ws-Merch-Seen
028600     end-if.
028700 aa025-exit.
028800     exit.
028900*
029000*Closes the raw file and folds the running totals across to
029100*the caller's linkage area.
029200 aa030-Close-Raw-File.
029300     close Rawtrxn
029400     move Ws-Sum-Exp-Count     to Prm-Sum-Exp-Count
029500     move Ws-Sum-Tot-Amount    to Prm-Sum-Tot-Amount
029600     move Ws-Sum-Ref-Count     to Prm-Sum-Ref-Count
029700     move Ws-Sum-Ref-Amount    to Prm-Sum-Ref-Amount
029800     if Ws-Sum-Exp-Count = zero and Ws-Sum-Ref-Count = zero
029900         move zero to Prm-Sum-Date-Start
030000     else
030100         move Ws-Sum-Date-Start to Prm-Sum-Date-Start
030200     end-if
030300     move Ws-Sum-Date-End      to Prm-Sum-Date-End
030400     move Ws-Uniq-Merch-Count  to Prm-Sum-Uniq-Merch.
030500 aa030-exit.
030600     exit.
030700*
030800*Rule 1 - strip one leading payment-processor prefix, exact
030900*text only, table-driven so a new prefix is one more entry.
031000 zz010-Strip-Prefix.
031100     move "N" to Ws-Prefix-Found
031200     perform zz011-Test-One-Prefix thru zz011-exit
031300        varying Ws-Sub from 1 by 1
031400        until Ws-Sub > 4 or Ws-Prefix-Found = "Y".
031500 zz010-exit.
031600     exit.
031700*
031800 zz011-Test-One-Prefix.
031900     if Ws-Merchant-Work(1:Ws-Prefix-Len(Ws-Sub))
032000              = Ws-Prefix(Ws-Sub)(1:Ws-Prefix-Len(Ws-Sub))
032100         move Ws-Merchant-Work(Ws-Prefix-Len(Ws-Sub) + 1:)
032200              to Ws-Merchant-Temp
032300         move spaces       to Ws-Merchant-Work
032400         move Ws-Merchant-Temp to Ws-Merchant-Work
032500         move "Y"          to Ws-Prefix-Found
032600     end-if.
032700 zz011-exit.
032800     exit.
032900*
033000*Rule 2 - a trailing run of digits and/or a slash, preceded
033100*by a space, is either the " n/m" instalment marker or a
033200*bare trailing number - both are dropped the same way.
033300 zz020-Strip-Trailing-Number.
033400     perform zz021-Find-Last-Char thru zz021-exit
033500     if Ws-Last-Char-Pos > 0
033600         perform zz022-Scan-Trail-Run thru zz022-exit
033700         perform zz023-Remove-Trail-Run thru zz023-exit
033800     end-if.
033900 zz020-exit.
034000     exit.
034100*
034200 zz021-Find-Last-Char.
034300     perform zz021a-Step-Back thru zz021a-exit
034400        varying Ws-Scan-Pos from 40 by -1
034500        until Ws-Scan-Pos < 1
034600           or Ws-Merchant-Char(Ws-Scan-Pos) not = space
034700     move Ws-Scan-Pos to Ws-Last-Char-Pos.
034800 zz021-exit.
034900     exit.
035000 zz021a-Step-Back.
035100     continue.
035200 zz021a-exit.
035300     exit.
035400*
035500 zz022-Scan-Trail-Run.
035600     move Ws-Last-Char-Pos to Ws-Trail-Pos
035700     perform zz022a-Classify-Char thru zz022a-exit
035800        varying Ws-Trail-Pos from Ws-Last-Char-Pos by -1
035900        until Ws-Trail-Pos < 1
036000           or (Ws-Merchant-Char(Ws-Trail-Pos) not numeric
036100               and Ws-Merchant-Char(Ws-Trail-Pos) not = "/")
036200     compute Ws-Trail-Start = Ws-Trail-Pos + 1.
036300 zz022-exit.
036400     exit.
036500 zz022a-Classify-Char.
036600     continue.
036700 zz022a-exit.
036800     exit.
036900*
037000 zz023-Remove-Trail-Run.
037100     if Ws-Trail-Start > 1 and Ws-Trail-Start <= Ws-Last-Char-Pos
037200         if Ws-Merchant-Char(Ws-Trail-Start - 1) = space
037300             compute Ws-Blank-Start = Ws-Trail-Start - 1
037400             perform zz023a-Blank-Char thru zz023a-exit
037500                varying Ws-Sub from Ws-Blank-Start by 1
037600                until Ws-Sub > Ws-Last-Char-Pos
037700         end-if
037800     end-if.
037900 zz023-exit.
038000     exit.
038100 zz023a-Blank-Char.
038200     move space to Ws-Merchant-Char(Ws-Sub).
038300 zz023a-exit.
038400     exit.
038500*
038600*Rule 3 - known-merchant table from wsexmch.cob, first hit
038700*replaces the whole name and skips the title-case rule.
038800 zz030-Standardize-Known.
038900     move Ws-Merchant-Work to Ws-Merchant-Upper
039000     inspect Ws-Merchant-Upper converting
039100         "abcdefghijklmnopqrstuvwxyz" to
039200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039300     move "N" to Ws-Known-Found
039400     perform zz031-Test-One-Known thru zz031-exit
039500        varying Ws-Sub from 1 by 1
039600        until Ws-Sub > 11 or Ws-Known-Found = "Y".
039700 zz030-exit.
039800     exit.
039900*
040000 zz031-Test-One-Known.
040100     move zero to Ws-Match-Tally
040200     inspect Ws-Merchant-Upper tallying Ws-Match-Tally for all
040300         Ws-Mch-Pattern(Ws-Sub)(1:Ws-Mch-Pattern-Len(Ws-Sub))
040400     if Ws-Match-Tally > zero
040500         move spaces          to Ws-Merchant-Work
040600         move Ws-Mch-Replace(Ws-Sub) to Ws-Merchant-Work
040700         move "Y"             to Ws-Known-Found
040800     end-if.
040900 zz031-exit.
041000     exit.
041100*
041200*Rule 4 - trim leading spaces then title-case what is left,
041300*one character at a time via the char-array redefine above.
041400 zz040-Title-Case.
041500     perform zz041-Find-First-Char thru zz041-exit
041600     if Ws-First-Char-Pos > 1
041700         move Ws-Merchant-Work(Ws-First-Char-Pos:)
041800              to Ws-Merchant-Temp
041900         move spaces to Ws-Merchant-Work
042000         move Ws-Merchant-Temp to Ws-Merchant-Work
042100     end-if
042200     inspect Ws-Merchant-Work converting
042300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
042400         "abcdefghijklmnopqrstuvwxyz"
042500     move "Y" to Ws-Start-Of-Word
042600     perform zz042-Case-One-Char thru zz042-exit
042700        varying Ws-Sub from 1 by 1
042800        until Ws-Sub > 40.
042900 zz040-exit.
043000     exit.
043100*
043200 zz041-Find-First-Char.
043300     perform zz041a-Step-Fwd thru zz041a-exit
043400        varying Ws-First-Char-Pos from 1 by 1
043500        until Ws-First-Char-Pos > 40
043600           or Ws-Merchant-Char(Ws-First-Char-Pos) not = space.
043700 zz041-exit.
043800     exit.
043900 zz041a-Step-Fwd.
044000     continue.
044100 zz041a-exit.
044200     exit.
044300*
044400 zz042-Case-One-Char.
044500     if Ws-Merchant-Char(Ws-Sub) = space
044600         move "Y" to Ws-Start-Of-Word
044700     else
044800         if Ws-Start-Of-Word = "Y"
044900             inspect Ws-Merchant-Char(Ws-Sub) converting
045000                 "abcdefghijklmnopqrstuvwxyz" to
045100                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
045200             move "N" to Ws-Start-Of-Word
045300         end-if
045400     end-if.
045500 zz042-exit.
045600     exit.
