000100* *******************************************
000200*                                           *
000300*   Working Storage For The 90-Day Budget   *
000400*     Recommendation Report                 *
000500* *******************************************
000600*  Built over a fresh spending summary re-run for the trailing
000700*  90 days only - see ee010 in ex040.  Entertainment/Shopping/
000800*  Food are the three "non-essential" categories that get the
000900*  90 percent haircut, everything else keeps its average.
001000* 
001100*  18/11/25 vbc - Created for PEL budget report (ticket PEL-010).
001200*  29/11/25 vbc - Tip literals moved off the 80-byte print line
001300*                 into Br-Tip-Text below so ee030 can build the
001400*                 count once instead of testing conditions twice.
001500* 
001600 01  Br-Budget-Record.
001700     03  Br-Monthly-Budget     pic s9(9)v99  comp-3.
001800     03  Br-Savings-Potential  pic s9(9)v99  comp-3.
001900     03  Br-Cat-Tab.
002000         05  Br-Cat-Entry                  occurs 8.
002100             07  Br-Cat-Current    pic s9(9)v99  comp-3.
002200             07  Br-Cat-Suggested  pic s9(9)v99  comp-3.
002300     03  Br-Tip-Count          pic 9      comp  value zero.
002400     03  Br-Tip-Tab.
002500         05  Br-Tip-Text           pic x(80)  occurs 3.
002600* 
002700*  Canned tip wording, filled into Br-Tip-Text when the matching
002800*  condition below holds.  Kept as one literal apiece rather
002900*  than assembled at run time - wording changes are then a one
003000*  line fix, not a hunt through ee030's procedure code.
003100* 
003200 01  Ws-Tip-Literals.
003300     03  Ws-Tip-Food      pic x(80) value
003400         "Food spending is over 30 pct of your to"
003500-        "tal - consider meal planning to cut cos"
003600-        "ts.".
003700     03  Ws-Tip-Entmt     pic x(80) value
003800         "Entertainment is over 15 pct of your to"
003900-        "tal - look for low-cost alternatives.".
004000     03  Ws-Tip-Daily     pic x(80) value
004100         "Your daily average exceeds R$100 - revi"
004200-        "ew your recent expenses.".
004300* 
004400*  Scratch fields for the percent-of-total tests that drive
004500*  the three tips above.
004600* 
004700 01  Ws-Budget-Work.
004800     03  Ws-Bud-Food-Pct       pic s9(5)v99  comp-3.
004900     03  Ws-Bud-Entmt-Pct      pic s9(5)v99  comp-3.
005000     03  Ws-Bud-Daily-Avg      pic s9(7)v99  comp-3.
005100     03  Ws-Bud-Cat-Avg        pic s9(9)v99  comp-3.
005200     03  Ws-Bud-Reduction      pic s9(9)v99  comp-3.
005300     03  Ws-Bud-Sub            pic 9         comp.
005400* 
