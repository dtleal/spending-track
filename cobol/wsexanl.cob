000100*********************************************
000200*                                           *
000300*  Ex040 - Run Parameters                   *
000400*    (Analytics Engine, One User Per Run)  *
000500*********************************************
000600* Passed in on the USING of Ex040 by the job step that invokes
000700* it.  Anl-Date-Start/Anl-Date-End bound the spending-summary
000800* report and the export - the trend, outlier and budget functions
000900* each work to their own fixed or defaulted trailing window off
001000* Anl-Run-Date, see Ex040's own working storage for those.
001100*
001200* 26/11/25 vbc - Created for PEL analytics run (ticket PEL-006).
001300*
001400 01  Anl-Run-Parms.
001500     03  Anl-User-Id           pic 9(4)      comp.
001600     03  Anl-Date-Start        pic 9(8)      comp.
001700     03  Anl-Date-End          pic 9(8)      comp.
001800     03  Anl-Run-Date          pic 9(8)      comp.
001900     03  Anl-Return-Code       pic 99        value zero.
002000*
