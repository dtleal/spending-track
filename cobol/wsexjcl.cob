000100*********************************************
000200*                                           *
000300*  Ex010 - Run Parameters                   *
000400*    (One Invoice Import Per Run)           *
000500*********************************************
000600* Passed in on the USING of Ex010 by the job step that invokes
000700* it - one invoice file, for one user, per run.  Modelled on the
000800* old WS-Calling-Data idea in wscall.cob, trimmed down to just
000900* what an import run needs.
001000*
001100* 10/11/25 vbc - Created for PEL (ticket PEL-004).
001200*
001300 01  Jcl-Run-Parms.
001400     03  Jcl-User-Id           pic 9(4)      comp.
001500     03  Jcl-Invoice-Filename  pic x(30).
001600     03  Jcl-Run-Date          pic 9(8)      comp.
001700     03  Jcl-Return-Code       pic 99        value zero.
001800*
