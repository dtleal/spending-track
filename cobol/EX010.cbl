000100*********************************************
000200*                                           *
000300*  Ex010 - Import Batch                    *
000400*    One Invoice File Per Run              *
000500*********************************************
000600* Top of the PEL import chain.  Driven by Jcl-Run-Parms (see
000700* wsexjcl.cob) - one user, one invoice filename, one run date, per
000800* invocation of this program.  Ex020 parses/validates/cleans the
000900* raw file a record at a time, Ex030 assigns a category to each
001000* record accepted - this program owns Expmstr and Invctl and never
001100* touches the raw file or the keyword tables directly.
001200*
001300*   OPEN ex020  - hand it the filename, it opens the raw file.
001400*   NEXT ex020  - one cleaned/validated expense back per call.
001500*   CLOS ex020  - close the raw file, hand back the import total.
001600*
001700* 14/03/84 rjh - Written as the overnight invoice-loader for the
001800*                original Applewood house ledger run.
001900* 02/09/85 rjh - Duplicate-invoice check added - a locked
002000*                terminal was letting the same batch back
002100*                through twice.
002200* 19/11/87 dgw - Invctl header widened by one field at the
002300*                printer's request, no other change.
002400* 05/06/91 dgw - Reject count and short count now reported
002500*                separately rather than combined.
002600* 23/01/95 pjk - File status display added round every
002700*                open/close - silent aborts were going
002800*                unnoticed on the overnight run.
002900* 11/09/98 pjk - Y2K - four digit year enforced throughout, the
003000*                two-digit Ccyy windowing removed from the date
003100*                fields.
003200* 14/02/99 pjk - Century default wired to 19 where an upstream
003300*                feed still hands in a six digit date.
003400* 27/06/03 mtc - Copyright and licence notice brought into line
003500*                with the rest of the suite.
003600* 15/08/09 mtc - Tidied paragraph numbering to the shop's
003700*                aa0xx/zz0xx convention, no logic change.
003800* 22/11/25 vbc - Rewritten for the Pel personal-expense project -
003900*                Ex020/Ex030 called in place of the old house
004000*                ledger modules.  Ticket PEL-004.
004100* 01/12/25 vbc - Duplicate-filename check widened to also match on
004200*                Jcl-User-Id - two users may feed files of the
004300*                same name.  Ticket PEL-010.
004400* 09/12/25 vbc - Expmstr write now checked against Ws-Expmstr-
004500*                Status - a failed write now fails the whole
004600*                invoice instead of posting a short Processed
004700*                record.  Ticket PEL-014.
004800*
004900 identification          division.
005000*================================
005100*
005200 program-id.              ex010.
005300 author.                  R A Fonseca.
005400 installation.            Applewood Computers - Pel Project.
005500 date-written.            14/03/1984.
005600 date-compiled.
005700 security.                Copyright (C) 2025, Vincent Bryan Coen.
005800*                         Distributed under the GNU General Public
005900*                         License.  See the file COPYING for
006000*                         details.
006100*
006200 environment             division.
006300*================================
006400*
006500 configuration           section.
006600 special-names.
006700     C01 is Ws-Top-Of-Form.
006800*
006900 input-output            section.
007000 file-control.
007100     select Expmstr      assign       "EXPMSTR"
007200                          organization sequential
007300                          status       Ws-Expmstr-Status.
007400     select Invctl       assign       "INVCTL"
007500                          organization sequential
007600                          status       Ws-Invctl-Status.
007700     select Reprtf       assign       "REPRTF"
007800                          organization line sequential
007900                          status       Ws-Reprtf-Status.
008000*
008100 data                    division.
008200*================================
008300*
008400 file section.
008500*
008600 fd  Expmstr.
008700 copy "wsexexp.cob".
008800*
008900 fd  Invctl.
009000 copy "wsexinv.cob".
009100*
009200 fd  Reprtf.
009300 01  Rp-Print-Line           pic x(132).
009400*
009500 working-storage         section.
009600*-----------------------
009700 77  Prog-Name               pic x(17) value "ex010  (1.0.00)".
009800*
009900 01  Ws-File-Data.
010000     03  Ws-Expmstr-Status    pic xx    value "00".
010100     03  Ws-Invctl-Status     pic xx    value "00".
010200     03  Ws-Reprtf-Status     pic xx    value "00".
010300     03  Ws-Eof-Invctl        pic x     value "N".
010400     03  Ws-Eof-Expmstr       pic x     value "N".
010500*The three file statuses, viewed as one field for the abend
010600*display below - cheaper than three separate Displays.
010700 01  Ws-File-Data-R redefines Ws-File-Data.
010800     03  Ws-All-Statuses       pic x(6).
010900     03  filler                pic x(2).
011000*
011100*Ids assigned by scanning both masters once, up front - Invctl
011200*and Expmstr carry no generator of their own, the highest id on
011300*file plus one is next, same idea as the old balance-forward runs.
011400 01  Ws-Id-Work.
011500     03  Ws-Max-Inv-Id         pic 9(4)     comp  value zero.
011600     03  Ws-New-Inv-Id         pic 9(4)     comp  value zero.
011700     03  Ws-Max-Exp-Id         pic 9(6)     comp  value zero.
011800     03  Ws-Next-Exp-Id        pic 9(6)     comp  value zero.
011900*
012000 01  Ws-Control-Switches.
012100     03  Ws-Duplicate-Found    pic x        value "N".
012200     03  Ws-Error-Found        pic x        value "N".
012300     03  Ws-Error-Message      pic x(40)    value spaces.
012400*
012500*Redefines the invoice-control key pair as a single comparison
012600*area so the duplicate test and the rewrite-scan share one move.
012700 01  Ws-Dup-Key.
012800     03  Ws-Dup-User-Id         pic 9(4)   comp.
012900     03  Ws-Dup-Filename        pic x(30).
013000 01  Ws-Dup-Key-R redefines Ws-Dup-Key.
013100     03  Ws-Dup-Key-Alpha       pic x(34).
013200*
013300*Report heading work area - note Display, not Comp, the Comp
013400*counters below all have to come across to Display before String
013500*will take them, String will not touch a Comp or Comp-3 operand.
013600 01  Ws-Hdr-Date               pic 9(8)      value zero.
013700 01  Ws-Hdr-Date-R redefines Ws-Hdr-Date.
013800     03  Ws-Hdr-Cc-Yy          pic 9(4).
013900     03  Ws-Hdr-Mm             pic 9(2).
014000     03  Ws-Hdr-Dd             pic 9(2).
014100*
014200*Display-usage mirrors of the Invctl Comp/Comp-3 summary fields,
014300*for the one place in this program that prints them - Report #5.
014400 01  Ws-Print-Work.
014500     03  Ws-Disp-Exp-Count      pic z(4)9.
014600     03  Ws-Disp-Tot-Amount     pic -(7)9.99.
014700     03  Ws-Disp-Ref-Count      pic z(4)9.
014800     03  Ws-Disp-Ref-Amount     pic -(7)9.99.
014900     03  Ws-Disp-Date-Start     pic 9(8).
015000     03  Ws-Disp-Date-End       pic 9(8).
015100     03  Ws-Disp-Uniq-Merch     pic z(4)9.
015200*
015300 copy "wsexprm.cob".
015400*
015500 copy "wsexcap.cob".
015600*
015700 linkage                 section.
015800*-----------------------
015900 copy "wsexjcl.cob".
016000*
016100 procedure               division using Jcl-Run-Parms.
016200*================================
016300*
016400 aa000-Main.
016500     move zero to Jcl-Return-Code
016600     perform zz010-Find-Next-Ids thru zz010-exit
016700     perform aa010-Check-Duplicate thru aa010-exit
016800     if Ws-Duplicate-Found = "Y"
016900         move 4 to Jcl-Return-Code
017000     else
017100         perform aa020-Write-Processing-Record thru aa020-exit
017200         perform aa030-Import-File thru aa030-exit
017300         perform aa050-Update-Invoice-Control thru aa050-exit
017400         perform aa060-Print-Import-Summary thru aa060-exit
017500         if Ws-Error-Found = "Y"
017600             move 8 to Jcl-Return-Code
017700         end-if
017800     end-if
017900     goback.
018000*
018100*Finds the next invoice-id and the next expense-id by reading
018200*both masters once - neither file carries a key of its own.
018300 zz010-Find-Next-Ids.
018400     open input Invctl
018500     move "N" to Ws-Eof-Invctl
018600     perform zz011-Read-One-Invctl thru zz011-exit
018700        until Ws-Eof-Invctl = "Y"
018800     close Invctl
018900     open input Expmstr
019000     move "N" to Ws-Eof-Expmstr
019100     perform zz013-Read-One-Expmstr thru zz013-exit
019200        until Ws-Eof-Expmstr = "Y"
019300     close Expmstr
019400     move Ws-Max-Inv-Id to Ws-New-Inv-Id
019500     add 1 to Ws-New-Inv-Id
019600     move Ws-Max-Exp-Id to Ws-Next-Exp-Id
019700     add 1 to Ws-Next-Exp-Id.
019800 zz010-exit.
019900     exit.
020000*
020100 zz011-Read-One-Invctl.
020200     read Invctl
020300        at end
020400           move "Y" to Ws-Eof-Invctl
020500     end-read
020600     if Ws-Eof-Invctl = "N" and Inv-Id > Ws-Max-Inv-Id
020700         move Inv-Id to Ws-Max-Inv-Id
020800     end-if.
020900 zz011-exit.
021000     exit.
021100*
021200 zz013-Read-One-Expmstr.
021300     read Expmstr
021400        at end
021500           move "Y" to Ws-Eof-Expmstr
021600     end-read
021700     if Ws-Eof-Expmstr = "N" and Exp-Id > Ws-Max-Exp-Id
021800         move Exp-Id to Ws-Max-Exp-Id
021900     end-if.
022000 zz013-exit.
022100     exit.
022200*
022300*Reads Invctl top to bottom looking for this user/filename pair -
022400*a sequential scan is fine, one file of these a day at most.
022500 aa010-Check-Duplicate.
022600     move Jcl-User-Id        to Ws-Dup-User-Id
022700     move Jcl-Invoice-Filename to Ws-Dup-Filename
022800     open input Invctl
022900     move "N" to Ws-Eof-Invctl
023000     move "N" to Ws-Duplicate-Found
023100     perform aa011-Test-One-Invctl thru aa011-exit
023200        until Ws-Eof-Invctl = "Y" or Ws-Duplicate-Found = "Y"
023300     close Invctl
023400     if Ws-Duplicate-Found = "Y"
023500         display "EX010 - DUPLICATE, SKIPPED: " Ws-Dup-Key-Alpha
023600     end-if.
023700 aa010-exit.
023800     exit.
023900*
024000 aa011-Test-One-Invctl.
024100     read Invctl
024200        at end
024300           move "Y" to Ws-Eof-Invctl
024400     end-read
024500     if Ws-Eof-Invctl = "N"
024600         if Inv-User-Id = Ws-Dup-User-Id
024700            and Inv-Filename = Ws-Dup-Filename
024800             move "Y" to Ws-Duplicate-Found
024900         end-if
025000     end-if.
025100 aa011-exit.
025200     exit.
025300*
025400*Posts the Processing record before a single expense is read - a
025500*run that abends part way through still leaves evidence on file.
025600 aa020-Write-Processing-Record.
025700     move Ws-New-Inv-Id       to Inv-Id
025800     move Jcl-User-Id         to Inv-User-Id
025900     move Jcl-Invoice-Filename to Inv-Filename
026000     move "PROCESSING"        to Inv-Status
026100     move zero                to Inv-Processed-Date
026200                                  Inv-Expense-Count
026300                                  Inv-Total-Amount
026400                                  Inv-Refund-Count
026500                                  Inv-Refund-Amount
026600                                  Inv-Date-Start
026700                                  Inv-Date-End
026800                                  Inv-Unique-Merchants
026900     move spaces               to Inv-Error-Msg
027000     open extend Invctl
027100     write Inv-Control-Record
027200     close Invctl.
027300 aa020-exit.
027400     exit.
027500*
027600*Drives Ex020 Open/Next/Clos, handing every accepted expense on to
027700*the categorizer and the Expmstr write in turn.
027800 aa030-Import-File.
027900     move "OPEN"              to Prm-Function
028000     move Jcl-Invoice-Filename to Prm-Filename
028100     move Jcl-Run-Date         to Prm-Run-Date
028200     call "ex020" using Ex20-Parms
028300     open extend Expmstr
028400     move "N" to Prm-End-Of-File
028500     perform aa031-Get-And-Write-One thru aa031-exit
028600        until Prm-End-Of-File = "Y" or Ws-Error-Found = "Y"
028700     close Expmstr
028800     move "CLOS"              to Prm-Function
028900     call "ex020" using Ex20-Parms.
029000 aa030-exit.
029100     exit.
029200*
029300 aa031-Get-And-Write-One.
029400     move "NEXT"              to Prm-Function
029500     call "ex020" using Ex20-Parms
029600     if Prm-End-Of-File = "N"
029700         perform aa040-Categorize-And-Write thru aa040-exit
029800     end-if.
029900 aa031-exit.
030000     exit.
030100*
030200*Calls Ex030 for a category, assigns the next sequential expense
030300*id and writes the master record - checked against Ws-Expmstr-
030400*Status, a failed write here fails the whole invoice, PEL-014.
030500 aa040-Categorize-And-Write.
030600     move Prm-Exp-Merchant     to Cap-Merchant
030700     move Prm-Exp-Description  to Cap-Description
030800     move Prm-Exp-Amount        to Cap-Amount
030900     call "ex030" using Cap-Parms
031000     move Ws-Next-Exp-Id        to Exp-Id
031100     move Jcl-User-Id           to Exp-User-Id
031200     move Ws-New-Inv-Id         to Exp-Invoice-Id
031300     move Prm-Exp-Date          to Exp-Date
031400     move Prm-Exp-Merchant      to Exp-Merchant
031500     move Prm-Exp-Amount         to Exp-Amount
031600     move Cap-Category           to Exp-Category
031700     move Prm-Exp-Refund-Flag    to Exp-Refund-Flag
031800     move Prm-Exp-Description    to Exp-Description
031900     write Exp-Expense-Record
032000     if Ws-Expmstr-Status not = "00"
032100         move "Y" to Ws-Error-Found
032200         move "Expmstr write failed" to Ws-Error-Message
032300         display "EX010 - STATUSES AT FAILURE: " Ws-All-Statuses
032400     else
032500         add 1 to Ws-Next-Exp-Id
032600     end-if.
032700 aa040-exit.
032800     exit.
032900*
033000*Re-opens Invctl for update, scans down to the record this run
033100*posted as Processing and rewrites it Processed or Failed -
033200*Rewrite only ever touches the last record this program read.
033300 aa050-Update-Invoice-Control.
033400     open i-o Invctl
033500     move "N" to Ws-Eof-Invctl
033600     perform aa051-Find-And-Rewrite thru aa051-exit
033700        until Ws-Eof-Invctl = "Y"
033800     close Invctl.
033900 aa050-exit.
034000     exit.
034100*
034200 aa051-Find-And-Rewrite.
034300     read Invctl
034400        at end
034500           move "Y" to Ws-Eof-Invctl
034600     end-read
034700     if Ws-Eof-Invctl = "N" and Inv-Id = Ws-New-Inv-Id
034800         perform aa052-Post-Result thru aa052-exit
034900         rewrite Inv-Control-Record
035000         move "Y" to Ws-Eof-Invctl
035100     end-if.
035200 aa051-exit.
035300     exit.
035400*
035500 aa052-Post-Result.
035600     move Jcl-Run-Date          to Inv-Processed-Date
035700     if Ws-Error-Found = "Y"
035800         move "FAILED"           to Inv-Status
035900         move Ws-Error-Message   to Inv-Error-Msg
036000     else
036100         move "PROCESSED"        to Inv-Status
036200         move Prm-Sum-Exp-Count  to Inv-Expense-Count
036300         move Prm-Sum-Tot-Amount to Inv-Total-Amount
036400         move Prm-Sum-Ref-Count  to Inv-Refund-Count
036500         move Prm-Sum-Ref-Amount to Inv-Refund-Amount
036600         move Prm-Sum-Date-Start to Inv-Date-Start
036700         move Prm-Sum-Date-End   to Inv-Date-End
036800         move Prm-Sum-Uniq-Merch to Inv-Unique-Merchants
036900     end-if.
037000 aa052-exit.
037100     exit.
037200*
037300*Report #5 - the per-invoice import summary, Ex010's own small
037400*corner of Reprtf.  Ex040 owns Reprtf for the analytics run.
037500 aa060-Print-Import-Summary.
037600     move Jcl-Run-Date to Ws-Hdr-Date
037700     open output Reprtf
037800     move spaces to Rp-Print-Line
037900     string "PEL IMPORT SUMMARY - RUN DATE " Ws-Hdr-Cc-Yy "-"
038000         Ws-Hdr-Mm "-" Ws-Hdr-Dd
038100         delimited by size into Rp-Print-Line
038200     write Rp-Print-Line after advancing Ws-Top-Of-Form
038300     move spaces to Rp-Print-Line
038400     string "FILENAME: " Jcl-Invoice-Filename
038500         delimited by size into Rp-Print-Line
038600     write Rp-Print-Line
038700     move spaces to Rp-Print-Line
038800     string "STATUS: " Inv-Status
038900         delimited by size into Rp-Print-Line
039000     write Rp-Print-Line
039100     if Inv-Status-Failed
039200         move spaces to Rp-Print-Line
039300         string "ERROR: " Ws-Error-Message
039400             delimited by size into Rp-Print-Line
039500         write Rp-Print-Line
039600     else
039700         perform aa061-Print-Counts thru aa061-exit
039800     end-if
039900     close Reprtf.
040000 aa060-exit.
040100     exit.
040200*
040300*Invctl's summary fields are all Comp/Comp-3 - moved across to the
040400*Display mirrors in Ws-Print-Work before String will touch them.
040500 aa061-Print-Counts.
040600     move Inv-Expense-Count  to Ws-Disp-Exp-Count
040700     move Inv-Total-Amount   to Ws-Disp-Tot-Amount
040800     move Inv-Refund-Count   to Ws-Disp-Ref-Count
040900     move Inv-Refund-Amount  to Ws-Disp-Ref-Amount
041000     move Inv-Date-Start     to Ws-Disp-Date-Start
041100     move Inv-Date-End       to Ws-Disp-Date-End
041200     move Inv-Unique-Merchants to Ws-Disp-Uniq-Merch
041300     move spaces to Rp-Print-Line
041400     string "EXPENSE COUNT: " Ws-Disp-Exp-Count
041500         "  TOTAL AMOUNT: " Ws-Disp-Tot-Amount
041600         delimited by size into Rp-Print-Line
041700     write Rp-Print-Line
041800     move spaces to Rp-Print-Line
041900     string "REFUND COUNT: " Ws-Disp-Ref-Count
042000         "  REFUND AMOUNT: " Ws-Disp-Ref-Amount
042100         delimited by size into Rp-Print-Line
042200     write Rp-Print-Line
042300     move spaces to Rp-Print-Line
042400     string "DATE RANGE: " Ws-Disp-Date-Start "  TO  "
042500         Ws-Disp-Date-End
042600         delimited by size into Rp-Print-Line
042700     write Rp-Print-Line
042800     move spaces to Rp-Print-Line
042900     string "UNIQUE MERCHANTS: " Ws-Disp-Uniq-Merch
043000         delimited by size into Rp-Print-Line
043100     write Rp-Print-Line.
043200 aa061-exit.
043300     exit.
043400*
