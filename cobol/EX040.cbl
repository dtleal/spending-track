000100*********************************************
000200*                                           *
000300*  Ex040 - Analytics Engine                *
000400*    Spending Summary, Trends, Outliers,   *
000500*    Budget And Export, One User Per Run   *
000600*********************************************
000700* Driven by Anl-Run-Parms (see wsexanl.cob).  Reads Expense-Master
000800* only - never touches Invctl, that is Ex010/Ex050 territory.  Six
000900* jobs, each its own working storage pulled in by copy, each its
001000* own pass or two over Expmstr (the file is small enough per user
001100* that multiple passes cost nothing worth avoiding) :
001200*
001300*   aa0xx - spending summary accum + merchant scratch table.
001400*   bb0xx - sort/trim top 10 merchants, print Report 1.
001500*   cc0xx - monthly trend accumulation, print Report 2; category
001600*           trend accumulation (own window, own pass, see
001700*           wsextrn.cob), print Report 2B.
001800*   dd0xx - outlier detection over the trailing 90 days, print
001900*           Report 3.
002000*   ee0xx - 90-day budget recommendation, print Report 4.
002100*   ff0xx - flat delimited export of the date-range expenses.
002200*
002300* Day counting throughout is 30/360 (every month treated as 30
002400* days, a year as 360) rather than true calendar arithmetic -
002500* close enough for trailing-window tests and keeps this program
002600* clear of any intrinsic function.  See zz010.
002700*
002800* 11/06/89 dgw - Written as the month-end management reporting
002900*                suite over the general ledger postings file.
003000* 04/02/91 dgw - Top 10 merchant/supplier report added at the
003100*                accountant's request, previously a full listing.
003200* 12/08/92 dgw - Budget recommendation job (ee0xx) added,
003300*                modelled on the quarterly forecast sheet.
003400* 27/10/94 rjh - Trailing-90-day window introduced for the
003500*                variance report, replacing a fixed quarter.
003600* 15/09/98 pjk - Y2K - all four trend/window calculations
003700*                re-proved against four digit years.
003800* 21/01/99 pjk - Confirmed clean against the millenium test
003900*                pack, no further change needed.
004000* 09/07/06 mtc - Hand-rolled square root routine (zz0xx) swapped
004100*                in, the old table-lookup approximation was
004200*                running out of range on the larger ledgers.
004300* 03/11/12 mtc - Flat delimited export job (ff0xx) added for the
004400*                spreadsheet side, previously a COPY to tape.
004500* 19/06/18 mtc - Copyright and licence notice brought into line
004600*                with the rest of the suite.
004700* 26/11/25 vbc - Rewritten for the Pel personal-expense project -
004800*                ledger postings replaced by Expmstr, six jobs
004900*                re-targeted at personal spending analytics.
005000*                Ticket PEL-006.
005100* 23/07/26 vbc - Category trend given its own 6-month window and
005200*                its own pass (cc050-cc072) instead of sharing the
005300*                monthly trend's 12-month window, and is now
005400*                printed as Report 2B - Mt-Cat-Amount was being
005500*                built and zeroed but never read.  Ticket PEL-015.
005600* 09/08/26 vbc - Daily-average test widened from a strict > to
005700*                not <, a single-day date range (End = Start) was
005800*                forcing the average to zero instead of computing
005900*                it over the one valid day.  Ticket PEL-016.
006000*
006100 identification          division.
006200*================================
006300*
006400 program-id.              ex040.
006500 author.                  R A Fonseca.
006600 installation.            Applewood Computers - Pel Project.
006700 date-written.            11/06/1989.
006800 date-compiled.
006900 security.                Copyright (C) 2025, Vincent Bryan Coen.
007000*                         Distributed under the GNU General Public
007100*                         License.  See the file COPYING for
007200*                         details.
007300*
007400 environment             division.
007500*================================
007600*
007700 configuration           section.
007800 special-names.
007900     C01 is Ws-Top-Of-Form.
008000*
008100 input-output            section.
008200 file-control.
008300     select Expmstr      assign       "EXPMSTR"
008400                          organization sequential
008500                          status       Ws-Expmstr-Status.
008600     select Exportf      assign       "EXPORT"
008700                          organization line sequential
008800                          status       Ws-Exportf-Status.
008900     select Reprtf       assign       "REPRTF"
009000                          organization line sequential
009100                          status       Ws-Reprtf-Status.
009200*
009300 data                    division.
009400*================================
009500*
009600 file section.
009700*
009800 fd  Expmstr.
009900 copy "wsexexp.cob".
010000*
010100 fd  Exportf.
010200 01  Xp-Export-Line           pic x(150).
010300*
010400 fd  Reprtf.
010500 01  Rp-Print-Line            pic x(132).
010600*
010700 working-storage         section.
010800*-----------------------
010900 77  Prog-Name               pic x(17) value "ex040  (1.0.00)".
011000*
011100 01  Ws-File-Data.
011200     03  Ws-Expmstr-Status    pic xx    value "00".
011300     03  Ws-Exportf-Status    pic xx    value "00".
011400     03  Ws-Reprtf-Status     pic xx    value "00".
011500     03  Ws-Eof-Expmstr        pic x     value "N".
011600     03  Ws-Eof-Expmstr2       pic x     value "N".
011700*The three file statuses, viewed as one field for the abend
011800*display below - cheaper than three separate Displays.
011900 01  Ws-File-Data-R redefines Ws-File-Data.
012000     03  Ws-All-Statuses       pic x(6).
012100     03  filler                pic x(2).
012200*
012300*A date pulled apart into Ccyy/Mm/Dd for the 30/360 day-number
012400*calculation below - has to be Display, not Comp, the split only
012500*lines up byte for byte when every digit is its own character.
012600 01  Ws-Date-Work.
012700     03  Ws-Dtw-Date           pic 9(8)    value zero.
012800 01  Ws-Date-Work-R redefines Ws-Date-Work.
012900     03  Ws-Dtw-Ccyy           pic 9(4).
013000     03  Ws-Dtw-Mm             pic 9(2).
013100     03  Ws-Dtw-Dd             pic 9(2).
013200 01  Ws-Day-Number             pic 9(9)      comp.
013300 01  Ws-Window-Start           pic 9(9)      comp.
013400 01  Ws-Window-End             pic 9(9)      comp.
013500*Category trend's own window - separate from the monthly trend's
013600*Ws-Window-Start/End above, the two jobs default to a different
013700*N months apiece and must not share one window test.  PEL-015.
013800 01  Ws-Cat-Window-Start       pic 9(9)      comp.
013900 01  Ws-Cat-Window-End         pic 9(9)      comp.
014000 01  Ws-Cat-Month-Result-Sub   pic 9(3)      comp  value zero.
014100*
014200*Category names, in the fixed order this shop always tests them -
014300*see wsexcat.cob for the full keyword tables, this little table is
014400*only for turning an already-assigned Exp-Category back into a
014500*subscript, no keyword matching wanted here at all.
014600 01  Ws-Cat-Name-Values.
014700     03  filler pic x(13) value "FOOD".
014800     03  filler pic x(13) value "TRANSPORT".
014900     03  filler pic x(13) value "SHOPPING".
015000     03  filler pic x(13) value "HEALTH".
015100     03  filler pic x(13) value "ENTERTAINMENT".
015200     03  filler pic x(13) value "UTILITIES".
015300     03  filler pic x(13) value "EDUCATION".
015400     03  filler pic x(13) value "OTHER".
015500 01  Ws-Cat-Name-Tab redefines Ws-Cat-Name-Values.
015600     03  Ws-Cat-Name-Entry   pic x(13)  occurs 8.
015700 01  Ws-Cat-Sub                pic 9      comp.
015800 01  Ws-Cat-Result-Sub         pic 9      comp  value 8.
015900 01  Ws-Month-Result-Sub       pic 9(3)   comp  value zero.
016000*
016100 01  Ws-Control-Switches.
016200     03  Ws-Found-Flag         pic x       value "N".
016300     03  Ws-Swapped-Flag       pic x       value "N".
016400     03  Ws-Sub                pic 9(3)     comp.
016500     03  Ws-Sub2               pic 9(3)     comp.
016600*
016700*Report 1 - spending summary, top 10 merchants, by category.
016800 copy "wsexsum.cob".
016900*
017000*Report 2 - monthly trend, category breakdown riding along inside
017100*each month entry.
017200 copy "wsextrn.cob".
017300*
017400*Report 3 - unusual (outlier) spending over the trailing 90 days.
017500 copy "wsexunu.cob".
017600*
017700*Report 4 - 90-day budget recommendation.
017800 copy "wsexbud.cob".
017900*
018000*Display-usage mirrors of the Comp/Comp-3 fields this program has
018100*to String into a report or export line - String will not touch a
018200*Comp or Comp-3 operand, same rule as in ex010.
018300 01  Ws-Print-Work.
018400     03  Ws-Disp-Total          pic -(7)9.99.
018500     03  Ws-Disp-Count          pic z(4)9.
018600     03  Ws-Disp-Daily-Avg      pic -(7)9.99.
018700     03  Ws-Disp-Cat-Amt        pic -(7)9.99.
018800     03  Ws-Disp-Merch-Amt      pic -(7)9.99.
018900     03  Ws-Disp-Year           pic 9(4).
019000     03  Ws-Disp-Month          pic 9(2).
019100     03  Ws-Disp-Month-Total    pic -(7)9.99.
019200     03  Ws-Disp-Pct-Change     pic -(4)9.99.
019300     03  Ws-Disp-Date           pic 9(8).
019400     03  Ws-Disp-Amount         pic -(6)9.99.
019500     03  Ws-Disp-Deviation      pic -9.99.
019600     03  Ws-Disp-Monthly-Budget pic -(7)9.99.
019700     03  Ws-Disp-Savings        pic -(7)9.99.
019800     03  Ws-Disp-Run-Yy         pic 9(4).
019900     03  Ws-Disp-Run-Mm         pic 9(2).
020000     03  Ws-Disp-Run-Dd         pic 9(2).
020100     03  Ws-Disp-Grand-Total    pic -(7)9.99.
020200     03  Ws-Disp-Suggested      pic -(7)9.99.
020300*
020400 77  Ws-Grand-Total             pic s9(9)v99  comp-3  value zero.
020500 77  Ws-Bud-Total-90           pic s9(9)v99  comp-3  value zero.
020600*Hold areas for the in-memory bubble sorts below - one per table
020700*shape, a straight byte-for-byte group Move swaps a whole entry in
020800*one statement instead of listing every sub-field out by hand.
020900 01  Ws-Sort-Work.
021000     03  Ws-Hold-Merchant-Entry.
021100         05  Ws-Hold-Merchant       pic x(40).
021200         05  Ws-Hold-Merch-Amt      pic s9(9)v99  comp-3.
021300     03  Ws-Hold-Month-Entry.
021400         05  Ws-Hold-Year           pic 9(4)      comp.
021500         05  Ws-Hold-Month          pic 9(2)      comp.
021600         05  Ws-Hold-Total          pic s9(9)v99  comp-3.
021700         05  Ws-Hold-Count          pic 9(5)      comp.
021800         05  Ws-Hold-Pct-Change     pic s9(5)v99  comp-3.
021900     03  Ws-Hold-Cat-Month-Entry.
022000         05  Ws-Hold-Ct-Year        pic 9(4)      comp.
022100         05  Ws-Hold-Ct-Month       pic 9(2)      comp.
022200         05  Ws-Hold-Ct-Cat-Tab.
022300             07  Ws-Hold-Ct-Cat-Amount pic s9(9)v99 comp-3
022400                 occurs 8.
022500     03  Ws-Hold-Outlier-Entry.
022600         05  Ws-Hold-Un-Id          pic 9(6)      comp.
022700         05  Ws-Hold-Un-Date        pic 9(8)      comp.
022800         05  Ws-Hold-Un-Merchant    pic x(40).
022900         05  Ws-Hold-Un-Amount      pic s9(7)v99  comp-3.
023000         05  Ws-Hold-Un-Category    pic x(13).
023100         05  Ws-Hold-Un-Deviation   pic s9(3)v99  comp-3.
023200*
023300 linkage                 section.
023400*-----------------------
023500 copy "wsexanl.cob".
023600*
023700 procedure               division using Anl-Run-Parms.
023800*================================
023900*
024000 aa000-Main.
024100     move zero to Anl-Return-Code
024200     open output Reprtf
024300     open output Exportf
024400     perform aa010-Build-Spending-Summary thru aa010-exit
024500     perform bb010-Sort-Merchants thru bb010-exit
024600     perform bb020-Trim-Top-Ten thru bb020-exit
024700     perform bb030-Print-Summary-Report thru bb030-exit
024800     perform cc010-Build-Trend thru cc010-exit
024900     perform cc020-Sort-Months-Ascending thru cc020-exit
025000     perform cc030-Compute-Pct-Change thru cc030-exit
025100     perform cc040-Print-Trend-Report thru cc040-exit
025200     perform cc050-Build-Category-Trend thru cc050-exit
025300     perform cc060-Sort-Cat-Months-Ascending thru cc060-exit
025400     perform cc070-Print-Category-Trend thru cc070-exit
025500     perform dd010-Build-Population thru dd010-exit
025600     if Ws-Pop-Count not < 10
025700         perform dd020-Compute-Stats thru dd020-exit
025800         perform dd050-Flag-Outliers thru dd050-exit
025900         perform dd060-Sort-Outliers-Desc thru dd060-exit
026000         perform dd070-Trim-Top-Ten thru dd070-exit
026100         perform dd080-Print-Outlier-Report thru dd080-exit
026200     end-if
026300     perform ee010-Build-Budget-Summary thru ee010-exit
026400     perform ee020-Compute-Budget thru ee020-exit
026500     perform ee030-Build-Tips thru ee030-exit
026600     perform ee040-Print-Budget-Report thru ee040-exit
026700     perform ff010-Export-Expenses thru ff010-exit
026800     close Reprtf
026900     close Exportf
027000     goback.
027100*
027200*Turns a Comp date already moved into Ws-Dtw-Date into a 30/360
027300*day number - every month counted as 30 days, every year as 360,
027400*so a trailing window is just subtraction, no calendar needed.
027500 zz010-Compute-Day-Number.
027600     compute Ws-Day-Number =
027700         Ws-Dtw-Ccyy * 360 + (Ws-Dtw-Mm - 1) * 30 + Ws-Dtw-Dd.
027800 zz010-exit.
027900     exit.
028000*
028100*Turns Exp-Category back into the 1-8 subscript the totals tables
028200*use - defaults to 8 (Other) if the text on file matches none of
028300*the seven named categories, same rule as a blank category.
028400 zz020-Category-To-Sub.
028500     move 8 to Ws-Cat-Result-Sub
028600     move "N" to Ws-Found-Flag
028700     perform zz021-Test-One-Cat thru zz021-exit
028800         varying Ws-Cat-Sub from 1 by 1
028900         until Ws-Cat-Sub > 8 or Ws-Found-Flag = "Y".
029000 zz020-exit.
029100     exit.
029200*
029300 zz021-Test-One-Cat.
029400     if Exp-Category = Ws-Cat-Name-Entry(Ws-Cat-Sub)
029500         move Ws-Cat-Sub to Ws-Cat-Result-Sub
029600         move "Y"        to Ws-Found-Flag
029700     end-if.
029800 zz021-exit.
029900     exit.
030000*
030100*Report 1 data - one pass over Expmstr for this user's date range,
030200*total/count/category totals, plus the scratch all-merchant list
030300*that bb010 sorts and trims to the top 10 afterwards.
030400 aa010-Build-Spending-Summary.
030500     move zero to Sum-Total-Spent Sum-Txn-Count Sum-Daily-Avg
030600     move zero to Ws-All-Merchant-Count
030700     perform aa011-Zero-One-Cat thru aa011-exit
030800         varying Ws-Sub from 1 by 1 until Ws-Sub > 8
030900     open input Expmstr
031000     move "N" to Ws-Eof-Expmstr
031100     perform aa012-Get-And-Accum-One thru aa012-exit
031200         until Ws-Eof-Expmstr = "Y"
031300     close Expmstr
031400     if Ws-Expmstr-Status not = "00"
031500         display "EX040 - STATUSES AT FAILURE: " Ws-All-Statuses
031600     end-if
031700     if Sum-Txn-Count > zero
031800        and Anl-Date-End not < Anl-Date-Start
031900         compute Sum-Daily-Avg rounded = Sum-Total-Spent /
032000             (Anl-Date-End - Anl-Date-Start + 1)
032100     else
032200         move zero to Sum-Daily-Avg
032300     end-if.
032400 aa010-exit.
032500     exit.
032600*
032700 aa011-Zero-One-Cat.
032800     move zero to Sum-Cat-Amount(Ws-Sub).
032900 aa011-exit.
033000     exit.
033100*
033200 aa012-Get-And-Accum-One.
033300     read Expmstr
033400        at end
033500           move "Y" to Ws-Eof-Expmstr
033600     end-read
033700     if Ws-Eof-Expmstr = "N"
033800         if Exp-User-Id = Anl-User-Id
033900            and Exp-Date not < Anl-Date-Start
034000            and Exp-Date not > Anl-Date-End
034100             add 1 to Sum-Txn-Count
034200             add Exp-Amount to Sum-Total-Spent
034300             perform zz020-Category-To-Sub thru zz020-exit
034400             add Exp-Amount to Sum-Cat-Amount(Ws-Cat-Result-Sub)
034500             perform aa013-Accum-Merchant thru aa013-exit
034600         end-if
034700     end-if.
034800 aa012-exit.
034900     exit.
035000*
035100*Linear scan of the scratch merchant list - adds a new entry if
035200*this merchant has not been seen yet this run, otherwise adds to
035300*its running total.  500 entries is generous for one user's run.
035400 aa013-Accum-Merchant.
035500     move "N" to Ws-Found-Flag
035600     perform aa014-Test-One-Merchant thru aa014-exit
035700         varying Ws-Sub from 1 by 1
035800         until Ws-Sub > Ws-All-Merchant-Count
035900            or Ws-Found-Flag = "Y"
036000     if Ws-Found-Flag = "N"
036100         and Ws-All-Merchant-Count < 500
036200         add 1 to Ws-All-Merchant-Count
036300         move Exp-Merchant
036400             to Ws-All-Merchant(Ws-All-Merchant-Count)
036500         move Exp-Amount
036600             to Ws-All-Merch-Amt(Ws-All-Merchant-Count)
036700     end-if.
036800 aa013-exit.
036900     exit.
037000*
037100 aa014-Test-One-Merchant.
037200     if Exp-Merchant = Ws-All-Merchant(Ws-Sub)
037300         add Exp-Amount to Ws-All-Merch-Amt(Ws-Sub)
037400         move "Y" to Ws-Found-Flag
037500     end-if.
037600 aa014-exit.
037700     exit.
037800*
037900*Bubble sort of the scratch merchant list, descending by amount -
038000*no Sort verb, the table lives in memory for one user's run only.
038100 bb010-Sort-Merchants.
038200     if Ws-All-Merchant-Count > 1
038300         move "Y" to Ws-Swapped-Flag
038400         perform bb011-Bubble-Pass thru bb011-exit
038500             until Ws-Swapped-Flag = "N"
038600     end-if.
038700 bb010-exit.
038800     exit.
038900*
039000 bb011-Bubble-Pass.
039100     move "N" to Ws-Swapped-Flag
039200     perform bb012-Compare-Swap thru bb012-exit
039300         varying Ws-Sub from 1 by 1
039400         until Ws-Sub > Ws-All-Merchant-Count - 1.
039500 bb011-exit.
039600     exit.
039700*
039800 bb012-Compare-Swap.
039900     if Ws-All-Merch-Amt(Ws-Sub) < Ws-All-Merch-Amt(Ws-Sub + 1)
040000         move Ws-All-Merchant-Entry(Ws-Sub)   to
040100             Ws-Hold-Merchant-Entry
040200         move Ws-All-Merchant-Entry(Ws-Sub + 1) to
040300             Ws-All-Merchant-Entry(Ws-Sub)
040400         move Ws-Hold-Merchant-Entry to
040500             Ws-All-Merchant-Entry(Ws-Sub + 1)
040600         move "Y" to Ws-Swapped-Flag
040700     end-if.
040800 bb012-exit.
040900     exit.
041000*
041100*Trims the sorted scratch list down to the ten biggest merchants
041200*- Sum-Merchant-Tab is what bb030 prints, Ws-All-Merchant-Tab is
041300*not.
041400 bb020-Trim-Top-Ten.
041500     move zero to Ws-Sub2
041600     perform bb021-Copy-One-Merchant thru bb021-exit
041700         varying Ws-Sub from 1 by 1
041800         until Ws-Sub > Ws-All-Merchant-Count or Ws-Sub > 10.
041900 bb020-exit.
042000     exit.
042100*
042200 bb021-Copy-One-Merchant.
042300     add 1 to Ws-Sub2
042400     move Ws-All-Merchant(Ws-Sub) to Sum-Merchant(Ws-Sub2)
042500     move Ws-All-Merch-Amt(Ws-Sub) to Sum-Merch-Amt(Ws-Sub2).
042600 bb021-exit.
042700     exit.
042800*
042900*Report 1 - date range header, totals, category breakdown
043000*(non-zero amounts only), then the top-10 merchant block built
043100*by bb010/bb020.
043200 bb030-Print-Summary-Report.
043300     move Anl-Date-Start to Ws-Dtw-Date
043400     move Ws-Dtw-Ccyy to Ws-Disp-Run-Yy
043500     move Ws-Dtw-Mm   to Ws-Disp-Run-Mm
043600     move Ws-Dtw-Dd   to Ws-Disp-Run-Dd
043700     move spaces to Rp-Print-Line
043800     string "REPORT 1 - SPENDING SUMMARY  FROM "
043900         Ws-Disp-Run-Yy "-" Ws-Disp-Run-Mm "-" Ws-Disp-Run-Dd
044000         delimited by size into Rp-Print-Line
044100     write Rp-Print-Line after advancing Ws-Top-Of-Form
044200     move Anl-Date-End to Ws-Dtw-Date
044300     move Ws-Dtw-Ccyy to Ws-Disp-Run-Yy
044400     move Ws-Dtw-Mm   to Ws-Disp-Run-Mm
044500     move Ws-Dtw-Dd   to Ws-Disp-Run-Dd
044600     move spaces to Rp-Print-Line
044700     string "  TO  " Ws-Disp-Run-Yy "-" Ws-Disp-Run-Mm "-"
044800         Ws-Disp-Run-Dd
044900         delimited by size into Rp-Print-Line
045000     write Rp-Print-Line
045100     move Sum-Total-Spent to Ws-Disp-Total
045200     move Sum-Txn-Count   to Ws-Disp-Count
045300     move Sum-Daily-Avg   to Ws-Disp-Daily-Avg
045400     move spaces to Rp-Print-Line
045500     string "TOTAL SPENT: " Ws-Disp-Total
045600         "  COUNT: " Ws-Disp-Count
045700         "  DAILY AVG: " Ws-Disp-Daily-Avg
045800         delimited by size into Rp-Print-Line
045900     write Rp-Print-Line
046000     perform bb031-Print-Category-Line thru bb031-exit
046100         varying Ws-Sub from 1 by 1 until Ws-Sub > 8
046200     perform bb032-Print-Merchant-Line thru bb032-exit
046300         varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Sub2.
046400 bb030-exit.
046500     exit.
046600*
046700 bb031-Print-Category-Line.
046800     if Sum-Cat-Amount(Ws-Sub) not = zero
046900         move Sum-Cat-Amount(Ws-Sub) to Ws-Disp-Cat-Amt
047000         move spaces to Rp-Print-Line
047100         string "  CATEGORY " Ws-Cat-Name-Entry(Ws-Sub)
047200             "  AMOUNT " Ws-Disp-Cat-Amt
047300             delimited by size into Rp-Print-Line
047400         write Rp-Print-Line
047500     end-if.
047600 bb031-exit.
047700     exit.
047800*
047900 bb032-Print-Merchant-Line.
048000     move Sum-Merch-Amt(Ws-Sub) to Ws-Disp-Merch-Amt
048100     move spaces to Rp-Print-Line
048200     string "  MERCHANT " Sum-Merchant(Ws-Sub)
048300         "  AMOUNT " Ws-Disp-Merch-Amt
048400         delimited by size into Rp-Print-Line
048500     write Rp-Print-Line.
048600 bb032-exit.
048700     exit.
048800*
048900*Report 2 data - one pass over Expmstr, trailing 12 x 30 = 360
049000*days back from Anl-Run-Date.  Monthly total/count only here -
049100*the category breakdown is a separate job, own window, see
049200*cc050 below and wsextrn.cob's own notes.
049300 cc010-Build-Trend.
049400     move zero to Mt-Month-Count
049500     move Anl-Run-Date to Ws-Dtw-Date
049600     perform zz010-Compute-Day-Number thru zz010-exit
049700     move Ws-Day-Number to Ws-Window-End
049800     compute Ws-Window-Start = Ws-Window-End - (12 * 30)
049900     open input Expmstr
050000     move "N" to Ws-Eof-Expmstr
050100     perform cc011-Get-And-Accum-One thru cc011-exit
050200         until Ws-Eof-Expmstr = "Y"
050300     close Expmstr.
050400 cc010-exit.
050500     exit.
050600*
050700 cc011-Get-And-Accum-One.
050800     read Expmstr
050900        at end
051000           move "Y" to Ws-Eof-Expmstr
051100     end-read
051200     if Ws-Eof-Expmstr = "N" and Exp-User-Id = Anl-User-Id
051300         move Exp-Date to Ws-Dtw-Date
051400         perform zz010-Compute-Day-Number thru zz010-exit
051500         if Ws-Day-Number not < Ws-Window-Start
051600            and Ws-Day-Number not > Ws-Window-End
051700             perform cc012-Find-Or-Add-Month thru cc012-exit
051800             add 1 to Mt-Count(Ws-Month-Result-Sub)
051900             add Exp-Amount to Mt-Total(Ws-Month-Result-Sub)
052000         end-if
052100     end-if.
052200 cc011-exit.
052300     exit.
052400*
052500*Finds this year/month's entry in Mt-Month-Tab, adding a fresh
052600*one (zeroed) if this is the first expense seen for it - entries
052700*land in file order here, cc020 below sorts them ascending.
052800 cc012-Find-Or-Add-Month.
052900     move zero to Ws-Month-Result-Sub
053000     move "N" to Ws-Found-Flag
053100     perform cc013-Test-One-Month thru cc013-exit
053200         varying Ws-Sub from 1 by 1
053300         until Ws-Sub > Mt-Month-Count or Ws-Found-Flag = "Y"
053400     if Ws-Found-Flag = "N" and Mt-Month-Count < 36
053500         add 1 to Mt-Month-Count
053600         move Mt-Month-Count to Ws-Month-Result-Sub
053700         move Ws-Dtw-Ccyy to Mt-Year(Ws-Month-Result-Sub)
053800         move Ws-Dtw-Mm   to Mt-Month(Ws-Month-Result-Sub)
053900         move zero to Mt-Total(Ws-Month-Result-Sub)
054000             Mt-Count(Ws-Month-Result-Sub)
054100             Mt-Pct-Change(Ws-Month-Result-Sub)
054200     end-if.
054300 cc012-exit.
054400     exit.
054500*
054600 cc013-Test-One-Month.
054700     if Mt-Year(Ws-Sub) = Ws-Dtw-Ccyy
054800        and Mt-Month(Ws-Sub) = Ws-Dtw-Mm
054900         move Ws-Sub to Ws-Month-Result-Sub
055000         move "Y" to Ws-Found-Flag
055100     end-if.
055200 cc013-exit.
055300     exit.
055400*
055500*Bubble sort ascending by year then month - Report 2 wants oldest
055600*first.
055700 cc020-Sort-Months-Ascending.
055800     if Mt-Month-Count > 1
055900         move "Y" to Ws-Swapped-Flag
056000         perform cc021-Bubble-Pass thru cc021-exit
056100             until Ws-Swapped-Flag = "N"
056200     end-if.
056300 cc020-exit.
056400     exit.
056500*
056600 cc021-Bubble-Pass.
056700     move "N" to Ws-Swapped-Flag
056800     perform cc022-Compare-Swap thru cc022-exit
056900         varying Ws-Sub from 1 by 1
057000         until Ws-Sub > Mt-Month-Count - 1.
057100 cc021-exit.
057200     exit.
057300*
057400 cc022-Compare-Swap.
057500     if Mt-Year(Ws-Sub) > Mt-Year(Ws-Sub + 1)
057600        or (Mt-Year(Ws-Sub) = Mt-Year(Ws-Sub + 1)
057700            and Mt-Month(Ws-Sub) > Mt-Month(Ws-Sub + 1))
057800         move Mt-Month-Entry(Ws-Sub) to Ws-Hold-Month-Entry
057900         move Mt-Month-Entry(Ws-Sub + 1) to Mt-Month-Entry(Ws-Sub)
058000         move Ws-Hold-Month-Entry to Mt-Month-Entry(Ws-Sub + 1)
058100         move "Y" to Ws-Swapped-Flag
058200     end-if.
058300 cc022-exit.
058400     exit.
058500*
058600*Percent change off the prior month's total - kept as working data
058700*for a future enhanced Report 2, see wsextrn.cob's own change log.
058800 cc030-Compute-Pct-Change.
058900     move zero to Ws-Trn-Prior-Total
059000     perform cc031-Compute-One-Pct thru cc031-exit
059100         varying Ws-Sub from 1 by 1 until Ws-Sub > Mt-Month-Count.
059200 cc030-exit.
059300     exit.
059400*
059500 cc031-Compute-One-Pct.
059600     if Ws-Trn-Prior-Total = zero
059700         move zero to Mt-Pct-Change(Ws-Sub)
059800     else
059900         compute Mt-Pct-Change(Ws-Sub) rounded =
060000             (Mt-Total(Ws-Sub) - Ws-Trn-Prior-Total) /
060100             Ws-Trn-Prior-Total * 100
060200     end-if
060300     move Mt-Total(Ws-Sub) to Ws-Trn-Prior-Total.
060400 cc031-exit.
060500     exit.
060600*
060700 cc040-Print-Trend-Report.
060800     move zero to Ws-Grand-Total
060900     move spaces to Rp-Print-Line
061000     string "REPORT 2 - MONTHLY TRENDS"
061100         delimited by size into Rp-Print-Line
061200     write Rp-Print-Line after advancing Ws-Top-Of-Form
061300     perform cc041-Print-Month-Line thru cc041-exit
061400         varying Ws-Sub from 1 by 1 until Ws-Sub > Mt-Month-Count
061500     move Ws-Grand-Total to Ws-Disp-Grand-Total
061600     move spaces to Rp-Print-Line
061700     string "  GRAND TOTAL: " Ws-Disp-Grand-Total
061800         delimited by size into Rp-Print-Line
061900     write Rp-Print-Line.
062000 cc040-exit.
062100     exit.
062200*
062300 cc041-Print-Month-Line.
062400     move Mt-Year(Ws-Sub) to Ws-Disp-Year
062500     move Mt-Month(Ws-Sub) to Ws-Disp-Month
062600     move Mt-Total(Ws-Sub) to Ws-Disp-Month-Total
062700     move Mt-Count(Ws-Sub) to Ws-Disp-Count
062800     add Mt-Total(Ws-Sub) to Ws-Grand-Total
062900     move spaces to Rp-Print-Line
063000     string "  " Ws-Disp-Year "-" Ws-Disp-Month
063100         "  TOTAL " Ws-Disp-Month-Total "  COUNT " Ws-Disp-Count
063200         delimited by size into Rp-Print-Line
063300     write Rp-Print-Line.
063400 cc041-exit.
063500     exit.
063600*
063700*Report 2B data - category breakdown by month, own pass over
063800*Expmstr, own trailing window - 6 x 30 = 180 days back from
063900*Anl-Run-Date, NOT the 12-month window cc010 above uses for the
064000*monthly trend.  Ticket PEL-015.
064100 cc050-Build-Category-Trend.
064200     move zero to Ct-Month-Count
064300     move Anl-Run-Date to Ws-Dtw-Date
064400     perform zz010-Compute-Day-Number thru zz010-exit
064500     move Ws-Day-Number to Ws-Cat-Window-End
064600     compute Ws-Cat-Window-Start =
064700         Ws-Cat-Window-End - (6 * 30)
064800     open input Expmstr
064900     move "N" to Ws-Eof-Expmstr
065000     perform cc051-Get-And-Accum-Cat thru cc051-exit
065100         until Ws-Eof-Expmstr = "Y"
065200     close Expmstr.
065300 cc050-exit.
065400     exit.
065500*
065600 cc051-Get-And-Accum-Cat.
065700     read Expmstr
065800        at end
065900           move "Y" to Ws-Eof-Expmstr
066000     end-read
066100     if Ws-Eof-Expmstr = "N" and Exp-User-Id = Anl-User-Id
066200         move Exp-Date to Ws-Dtw-Date
066300         perform zz010-Compute-Day-Number thru zz010-exit
066400         if Ws-Day-Number not < Ws-Cat-Window-Start
066500            and Ws-Day-Number not > Ws-Cat-Window-End
066600             perform cc052-Find-Or-Add-Cat-Month thru cc052-exit
066700             perform zz020-Category-To-Sub thru zz020-exit
066800             add Exp-Amount
066900                 to Ct-Cat-Amount(Ws-Cat-Month-Result-Sub,
067000                     Ws-Cat-Result-Sub)
067100         end-if
067200     end-if.
067300 cc051-exit.
067400     exit.
067500*
067600*Finds this year/month's entry in Ct-Month-Tab, adding a fresh
067700*one (zeroed) if this is the first expense seen for it - entries
067800*land in file order here, cc060 below sorts them ascending.  Same
067900*idiom as cc012 for the monthly trend, own table, own subscript.
068000 cc052-Find-Or-Add-Cat-Month.
068100     move zero to Ws-Cat-Month-Result-Sub
068200     move "N" to Ws-Found-Flag
068300     perform cc053-Test-One-Cat-Month thru cc053-exit
068400         varying Ws-Sub from 1 by 1
068500         until Ws-Sub > Ct-Month-Count or Ws-Found-Flag = "Y"
068600     if Ws-Found-Flag = "N" and Ct-Month-Count < 18
068700         add 1 to Ct-Month-Count
068800         move Ct-Month-Count to Ws-Cat-Month-Result-Sub
068900         move Ws-Dtw-Ccyy to Ct-Year(Ws-Cat-Month-Result-Sub)
069000         move Ws-Dtw-Mm   to Ct-Month(Ws-Cat-Month-Result-Sub)
069100         perform cc054-Zero-One-Cat-Month thru cc054-exit
069200             varying Ws-Sub2 from 1 by 1 until Ws-Sub2 > 8
069300     end-if.
069400 cc052-exit.
069500     exit.
069600*
069700 cc053-Test-One-Cat-Month.
069800     if Ct-Year(Ws-Sub) = Ws-Dtw-Ccyy
069900        and Ct-Month(Ws-Sub) = Ws-Dtw-Mm
070000         move Ws-Sub to Ws-Cat-Month-Result-Sub
070100         move "Y" to Ws-Found-Flag
070200     end-if.
070300 cc053-exit.
070400     exit.
070500*
070600 cc054-Zero-One-Cat-Month.
070700     move zero
070800         to Ct-Cat-Amount(Ws-Cat-Month-Result-Sub, Ws-Sub2).
070900 cc054-exit.
071000     exit.
071100*
071200*Bubble sort ascending by year then month - own table, same idiom
071300*as cc020 for the monthly trend.
071400 cc060-Sort-Cat-Months-Ascending.
071500     if Ct-Month-Count > 1
071600         move "Y" to Ws-Swapped-Flag
071700         perform cc061-Cat-Bubble-Pass thru cc061-exit
071800             until Ws-Swapped-Flag = "N"
071900     end-if.
072000 cc060-exit.
072100     exit.
072200*
072300 cc061-Cat-Bubble-Pass.
072400     move "N" to Ws-Swapped-Flag
072500     perform cc062-Cat-Compare-Swap thru cc062-exit
072600         varying Ws-Sub from 1 by 1
072700         until Ws-Sub > Ct-Month-Count - 1.
072800 cc061-exit.
072900     exit.
073000*
073100 cc062-Cat-Compare-Swap.
073200     if Ct-Year(Ws-Sub) > Ct-Year(Ws-Sub + 1)
073300        or (Ct-Year(Ws-Sub) = Ct-Year(Ws-Sub + 1)
073400            and Ct-Month(Ws-Sub) > Ct-Month(Ws-Sub + 1))
073500         move Ct-Month-Entry(Ws-Sub) to Ws-Hold-Cat-Month-Entry
073600         move Ct-Month-Entry(Ws-Sub + 1)
073700             to Ct-Month-Entry(Ws-Sub)
073800         move Ws-Hold-Cat-Month-Entry
073900             to Ct-Month-Entry(Ws-Sub + 1)
074000         move "Y" to Ws-Swapped-Flag
074100     end-if.
074200 cc062-exit.
074300     exit.
074400*
074500*Report 2B - per category, months ascending (zero months skipped,
074600*same rule bb031 uses for Report 1's category block).  Outer loop
074700*is category, inner loop is the sorted month list, matching the
074800*spec's stated output order.
074900 cc070-Print-Category-Trend.
075000     move spaces to Rp-Print-Line
075100     string "REPORT 2B - CATEGORY TRENDS"
075200         delimited by size into Rp-Print-Line
075300     write Rp-Print-Line after advancing Ws-Top-Of-Form
075400     perform cc071-Print-One-Category thru cc071-exit
075500         varying Ws-Sub from 1 by 1 until Ws-Sub > 8.
075600 cc070-exit.
075700     exit.
075800*
075900 cc071-Print-One-Category.
076000     perform cc072-Print-One-Cat-Month-Line thru cc072-exit
076100         varying Ws-Sub2 from 1 by 1
076200         until Ws-Sub2 > Ct-Month-Count.
076300 cc071-exit.
076400     exit.
076500*
076600 cc072-Print-One-Cat-Month-Line.
076700     if Ct-Cat-Amount(Ws-Sub2, Ws-Sub) not = zero
076800         move Ct-Year(Ws-Sub2) to Ws-Disp-Year
076900         move Ct-Month(Ws-Sub2) to Ws-Disp-Month
077000         move Ct-Cat-Amount(Ws-Sub2, Ws-Sub) to Ws-Disp-Cat-Amt
077100         move spaces to Rp-Print-Line
077200         string "  CATEGORY " Ws-Cat-Name-Entry(Ws-Sub) "  "
077300             Ws-Disp-Year "-" Ws-Disp-Month
077400             "  AMOUNT " Ws-Disp-Cat-Amt
077500             delimited by size into Rp-Print-Line
077600         write Rp-Print-Line
077700     end-if.
077800 cc072-exit.
077900     exit.
078000*
078100*Population for the outlier test - every one of this user's
078200*expenses (not split by category, not refund-excluded) over the
078300*trailing 90 days.  dd020 skips if there are fewer than 10.
078400 dd010-Build-Population.
078500     move zero to Ws-Pop-Count Ws-Pop-Sum
078600     move Anl-Run-Date to Ws-Dtw-Date
078700     perform zz010-Compute-Day-Number thru zz010-exit
078800     move Ws-Day-Number to Ws-Window-End
078900     compute Ws-Window-Start = Ws-Window-End - 90
079000     open input Expmstr
079100     move "N" to Ws-Eof-Expmstr
079200     perform dd011-Get-And-Accum-Pop thru dd011-exit
079300         until Ws-Eof-Expmstr = "Y"
079400     close Expmstr.
079500 dd010-exit.
079600     exit.
079700*
079800 dd011-Get-And-Accum-Pop.
079900     read Expmstr
080000        at end
080100           move "Y" to Ws-Eof-Expmstr
080200     end-read
080300     if Ws-Eof-Expmstr = "N" and Exp-User-Id = Anl-User-Id
080400         move Exp-Date to Ws-Dtw-Date
080500         perform zz010-Compute-Day-Number thru zz010-exit
080600         if Ws-Day-Number not < Ws-Window-Start
080700            and Ws-Day-Number not > Ws-Window-End
080800            and Ws-Pop-Count < 400
080900             add 1 to Ws-Pop-Count
081000             move Exp-Id     to Ws-Pop-Exp-Id(Ws-Pop-Count)
081100             move Exp-Amount to Ws-Pop-Amount(Ws-Pop-Count)
081200             add Exp-Amount to Ws-Pop-Sum
081300         end-if
081400     end-if.
081500 dd011-exit.
081600     exit.
081700*
081800*Mean, sample variance (divisor n-1) and std dev of the
081900*population, then the threshold this run flags outliers above -
082000*dd040 does the square root itself, no intrinsic wanted here.
082100 dd020-Compute-Stats.
082200     compute Ws-Pop-Mean rounded = Ws-Pop-Sum / Ws-Pop-Count
082300     move zero to Ws-Pop-Sumsq-Dev
082400     perform dd021-Accum-Sumsq-Dev thru dd021-exit
082500         varying Ws-Sub from 1 by 1 until Ws-Sub > Ws-Pop-Count
082600     compute Ws-Pop-Variance rounded =
082700         Ws-Pop-Sumsq-Dev / (Ws-Pop-Count - 1)
082800     move Ws-Pop-Variance to Ws-Sqrt-X
082900     perform dd040-Compute-Sqrt thru dd040-exit
083000     move Ws-Sqrt-Result to Ws-Pop-Stddev
083100     compute Ws-Pop-Threshold = Ws-Pop-Mean + (2 * Ws-Pop-Stddev).
083200 dd020-exit.
083300     exit.
083400*
083500 dd021-Accum-Sumsq-Dev.
083600     compute Ws-Pop-Sumsq-Dev = Ws-Pop-Sumsq-Dev +
083700         (Ws-Pop-Amount(Ws-Sub) - Ws-Pop-Mean) *
083800         (Ws-Pop-Amount(Ws-Sub) - Ws-Pop-Mean).
083900 dd021-exit.
084000     exit.
084100*
084200*Newton-Raphson square root - Ws-Sqrt-X in, Ws-Sqrt-Result out,
084300*four iterations from a first guess of X itself is plenty here.
084400 dd040-Compute-Sqrt.
084500     if Ws-Sqrt-X not > zero
084600         move zero to Ws-Sqrt-Result
084700     else
084800         move Ws-Sqrt-X to Ws-Sqrt-Guess
084900         perform dd041-One-Iteration thru dd041-exit
085000             varying Ws-Sqrt-Iterations from 1 by 1
085100             until Ws-Sqrt-Iterations > 4
085200         move Ws-Sqrt-Guess to Ws-Sqrt-Result
085300     end-if.
085400 dd040-exit.
085500     exit.
085600*
085700 dd041-One-Iteration.
085800     move Ws-Sqrt-Guess to Ws-Sqrt-Prior-Guess
085900     compute Ws-Sqrt-Guess = (Ws-Sqrt-Prior-Guess +
086000         (Ws-Sqrt-X / Ws-Sqrt-Prior-Guess)) / 2.
086100 dd041-exit.
086200     exit.
086300*
086400*Second Expmstr pass - the narrow Ws-Pop-Tab only carries
086500*id/amount, this pass picks up merchant/date/category for every
086600*expense over the threshold so the report line can be built.
086700 dd050-Flag-Outliers.
086800     move zero to Un-Outlier-Count
086900     open input Expmstr
087000     move "N" to Ws-Eof-Expmstr2
087100     perform dd051-Get-And-Flag-One thru dd051-exit
087200         until Ws-Eof-Expmstr2 = "Y"
087300     close Expmstr.
087400 dd050-exit.
087500     exit.
087600*
087700 dd051-Get-And-Flag-One.
087800     read Expmstr
087900        at end
088000           move "Y" to Ws-Eof-Expmstr2
088100     end-read
088200     if Ws-Eof-Expmstr2 = "N" and Exp-User-Id = Anl-User-Id
088300         move Exp-Date to Ws-Dtw-Date
088400         perform zz010-Compute-Day-Number thru zz010-exit
088500         if Ws-Day-Number not < Ws-Window-Start
088600            and Ws-Day-Number not > Ws-Window-End
088700            and Exp-Amount > Ws-Pop-Threshold
088800            and Un-Outlier-Count < 100
088900             add 1 to Un-Outlier-Count
089000             move Exp-Id       to Un-Id(Un-Outlier-Count)
089100             move Exp-Date     to Un-Date(Un-Outlier-Count)
089200             move Exp-Merchant to Un-Merchant(Un-Outlier-Count)
089300             move Exp-Amount   to Un-Amount(Un-Outlier-Count)
089400             move Exp-Category to Un-Category(Un-Outlier-Count)
089500             if Ws-Pop-Stddev = zero
089600                 move zero to Un-Deviation(Un-Outlier-Count)
089700             else
089800                 compute Un-Deviation(Un-Outlier-Count) rounded =
089900                     (Exp-Amount - Ws-Pop-Mean) / Ws-Pop-Stddev
090000             end-if
090100         end-if
090200     end-if.
090300 dd051-exit.
090400     exit.
090500*
090600 dd060-Sort-Outliers-Desc.
090700     if Un-Outlier-Count > 1
090800         move "Y" to Ws-Swapped-Flag
090900         perform dd061-Bubble-Pass thru dd061-exit
091000             until Ws-Swapped-Flag = "N"
091100     end-if.
091200 dd060-exit.
091300     exit.
091400*
091500 dd061-Bubble-Pass.
091600     move "N" to Ws-Swapped-Flag
091700     perform dd062-Compare-Swap thru dd062-exit
091800         varying Ws-Sub from 1 by 1
091900         until Ws-Sub > Un-Outlier-Count - 1.
092000 dd061-exit.
092100     exit.
092200*
092300 dd062-Compare-Swap.
092400     if Un-Amount(Ws-Sub) < Un-Amount(Ws-Sub + 1)
092500         move Un-Outlier-Entry(Ws-Sub) to Ws-Hold-Outlier-Entry
092600         move Un-Outlier-Entry(Ws-Sub + 1)
092700             to Un-Outlier-Entry(Ws-Sub)
092800         move Ws-Hold-Outlier-Entry
092900             to Un-Outlier-Entry(Ws-Sub + 1)
093000         move "Y" to Ws-Swapped-Flag
093100     end-if.
093200 dd062-exit.
093300     exit.
093400*
093500 dd070-Trim-Top-Ten.
093600     if Un-Outlier-Count > 10
093700         move 10 to Un-Outlier-Count
093800     end-if.
093900 dd070-exit.
094000     exit.
094100*
094200 dd080-Print-Outlier-Report.
094300     move spaces to Rp-Print-Line
094400     string "REPORT 3 - UNUSUAL SPENDING"
094500         delimited by size into Rp-Print-Line
094600     write Rp-Print-Line after advancing Ws-Top-Of-Form
094700     perform dd081-Print-Outlier-Line thru dd081-exit
094800         varying Ws-Sub from 1 by 1
094900         until Ws-Sub > Un-Outlier-Count.
095000 dd080-exit.
095100     exit.
095200*
095300 dd081-Print-Outlier-Line.
095400     move Un-Date(Ws-Sub)      to Ws-Disp-Date
095500     move Un-Amount(Ws-Sub)    to Ws-Disp-Amount
095600     move Un-Deviation(Ws-Sub) to Ws-Disp-Deviation
095700     move spaces to Rp-Print-Line
095800     string "  " Ws-Disp-Date "  " Un-Merchant(Ws-Sub)
095900         "  " Ws-Disp-Amount "  " Un-Category(Ws-Sub)
096000         "  DEV " Ws-Disp-Deviation
096100         delimited by size into Rp-Print-Line
096200     write Rp-Print-Line.
096300 dd081-exit.
096400     exit.
096500*
096600*Report 4 data - a fresh, independent pass over the trailing 90
096700*days, not a reuse of Report 1's accumulators, so this figure
096800*stands on its own even when the two date ranges differ.
096900 ee010-Build-Budget-Summary.
097000     move zero to Br-Monthly-Budget Br-Savings-Potential
097100     move zero to Ws-Bud-Total-90
097200     perform ee011-Zero-One-Cat thru ee011-exit
097300         varying Ws-Sub from 1 by 1 until Ws-Sub > 8
097400     move Anl-Run-Date to Ws-Dtw-Date
097500     perform zz010-Compute-Day-Number thru zz010-exit
097600     move Ws-Day-Number to Ws-Window-End
097700     compute Ws-Window-Start = Ws-Window-End - 90
097800     open input Expmstr
097900     move "N" to Ws-Eof-Expmstr
098000     perform ee012-Get-And-Accum-Budget thru ee012-exit
098100         until Ws-Eof-Expmstr = "Y"
098200     close Expmstr.
098300 ee010-exit.
098400     exit.
098500*
098600 ee011-Zero-One-Cat.
098700     move zero to Br-Cat-Current(Ws-Sub) Br-Cat-Suggested(Ws-Sub).
098800 ee011-exit.
098900     exit.
099000*
099100 ee012-Get-And-Accum-Budget.
099200     read Expmstr
099300        at end
099400           move "Y" to Ws-Eof-Expmstr
099500     end-read
099600     if Ws-Eof-Expmstr = "N" and Exp-User-Id = Anl-User-Id
099700         move Exp-Date to Ws-Dtw-Date
099800         perform zz010-Compute-Day-Number thru zz010-exit
099900         if Ws-Day-Number not < Ws-Window-Start
100000            and Ws-Day-Number not > Ws-Window-End
100100             add Exp-Amount to Ws-Bud-Total-90
100200             perform zz020-Category-To-Sub thru zz020-exit
100300             add Exp-Amount to Br-Cat-Current(Ws-Cat-Result-Sub)
100400         end-if
100500     end-if.
100600 ee012-exit.
100700     exit.
100800*
100900*Monthly budget and per-category averages, then the 90 pct
101000*haircut on the three non-essential categories with the other
101100*10 pct banked as savings potential - ticket PEL-010's own rule.
101200 ee020-Compute-Budget.
101300     compute Br-Monthly-Budget rounded = Ws-Bud-Total-90 / 3
101400     move zero to Br-Savings-Potential
101500     perform ee021-Compute-One-Cat thru ee021-exit
101600         varying Ws-Sub from 1 by 1 until Ws-Sub > 8.
101700 ee020-exit.
101800     exit.
101900*
102000 ee021-Compute-One-Cat.
102100     compute Ws-Bud-Cat-Avg rounded = Br-Cat-Current(Ws-Sub) / 3
102200     move Ws-Bud-Cat-Avg to Br-Cat-Current(Ws-Sub)
102300     if Ws-Sub = 1 or Ws-Sub = 3 or Ws-Sub = 5
102400         compute Br-Cat-Suggested(Ws-Sub) rounded =
102500             Ws-Bud-Cat-Avg * 0.90
102600         compute Ws-Bud-Reduction rounded = Ws-Bud-Cat-Avg * 0.10
102700         add Ws-Bud-Reduction to Br-Savings-Potential
102800     else
102900         move Ws-Bud-Cat-Avg to Br-Cat-Suggested(Ws-Sub)
103000     end-if.
103100 ee021-exit.
103200     exit.
103300*
103400*Tip lines - tested against the category/daily shares, not the raw
103500*90-day totals, but the ratios are the same either way since every
103600*figure here was divided by the same 3 in ee020.
103700 ee030-Build-Tips.
103800     move zero to Br-Tip-Count
103900     if Br-Monthly-Budget = zero
104000         move zero to Ws-Bud-Food-Pct Ws-Bud-Entmt-Pct
104100     else
104200         compute Ws-Bud-Food-Pct rounded =
104300             Br-Cat-Current(1) / Br-Monthly-Budget
104400         compute Ws-Bud-Entmt-Pct rounded =
104500             Br-Cat-Current(5) / Br-Monthly-Budget
104600     end-if
104700     compute Ws-Bud-Daily-Avg rounded = Ws-Bud-Total-90 / 90
104800     if Ws-Bud-Food-Pct > 0.30
104900         add 1 to Br-Tip-Count
105000         move Ws-Tip-Food to Br-Tip-Text(Br-Tip-Count)
105100     end-if
105200     if Ws-Bud-Entmt-Pct > 0.15
105300         add 1 to Br-Tip-Count
105400         move Ws-Tip-Entmt to Br-Tip-Text(Br-Tip-Count)
105500     end-if
105600     if Ws-Bud-Daily-Avg > 100
105700         add 1 to Br-Tip-Count
105800         move Ws-Tip-Daily to Br-Tip-Text(Br-Tip-Count)
105900     end-if.
106000 ee030-exit.
106100     exit.
106200*
106300 ee040-Print-Budget-Report.
106400     move Br-Monthly-Budget to Ws-Disp-Monthly-Budget
106500     move spaces to Rp-Print-Line
106600     string "REPORT 4 - BUDGET RECOMMENDATION  MONTHLY BUDGET "
106700         Ws-Disp-Monthly-Budget
106800         delimited by size into Rp-Print-Line
106900     write Rp-Print-Line after advancing Ws-Top-Of-Form
107000     perform ee041-Print-Category-Line thru ee041-exit
107100         varying Ws-Sub from 1 by 1 until Ws-Sub > 8
107200     move Br-Savings-Potential to Ws-Disp-Savings
107300     move spaces to Rp-Print-Line
107400     string "  SAVINGS POTENTIAL: " Ws-Disp-Savings
107500         delimited by size into Rp-Print-Line
107600     write Rp-Print-Line
107700     if Br-Tip-Count > zero
107800         perform ee042-Print-Tip-Line thru ee042-exit
107900             varying Ws-Sub from 1 by 1
108000             until Ws-Sub > Br-Tip-Count
108100     end-if.
108200 ee040-exit.
108300     exit.
108400*
108500 ee041-Print-Category-Line.
108600     if Br-Cat-Current(Ws-Sub) not = zero
108700         move Br-Cat-Current(Ws-Sub)   to Ws-Disp-Cat-Amt
108800         move Br-Cat-Suggested(Ws-Sub) to Ws-Disp-Suggested
108900         move spaces to Rp-Print-Line
109000         string "  CATEGORY " Ws-Cat-Name-Entry(Ws-Sub)
109100             "  AVG " Ws-Disp-Cat-Amt
109200             "  SUGGESTED " Ws-Disp-Suggested
109300             delimited by size into Rp-Print-Line
109400         write Rp-Print-Line
109500     end-if.
109600 ee041-exit.
109700     exit.
109800*
109900 ee042-Print-Tip-Line.
110000     move spaces to Rp-Print-Line
110100     string "  TIP: " Br-Tip-Text(Ws-Sub)
110200         delimited by size into Rp-Print-Line
110300     write Rp-Print-Line.
110400 ee042-exit.
110500     exit.
110600*
110700*Flat delimited export - date, merchant, amount, category,
110800*description, comma separated, filtered to this user's date range
110900*the same as Report 1.
111000 ff010-Export-Expenses.
111100     open input Expmstr
111200     move "N" to Ws-Eof-Expmstr
111300     perform ff011-Get-And-Export-One thru ff011-exit
111400         until Ws-Eof-Expmstr = "Y"
111500     close Expmstr.
111600 ff010-exit.
111700     exit.
111800*
111900 ff011-Get-And-Export-One.
112000     read Expmstr
112100        at end
112200           move "Y" to Ws-Eof-Expmstr
112300     end-read
112400     if Ws-Eof-Expmstr = "N" and Exp-User-Id = Anl-User-Id
112500         and Exp-Date not < Anl-Date-Start
112600         and Exp-Date not > Anl-Date-End
112700         move Exp-Date   to Ws-Disp-Date
112800         move Exp-Amount to Ws-Disp-Amount
112900         move spaces to Xp-Export-Line
113000         string Ws-Disp-Date "," Exp-Merchant "," Ws-Disp-Amount
113100             "," Exp-Category "," Exp-Description
113200             delimited by size into Xp-Export-Line
113300         write Xp-Export-Line
113400     end-if.
113500 ff011-exit.
113600     exit.
113700*
