000100*********************************************
000200*                                           *
000300*  Ex030 - Expense Categorizer             *
000400*    Called by Ex010 and Ex050             *
000500*********************************************
000600* Pure function - no file I/O of its own.  Given Cap-Merchant,
000700* Cap-Description and Cap-Amount it hands back one Cap-Category,
000800* testing in this fixed order and stopping at the first hit :
000900*    1. Standard keyword table (Ws-Std-Entry), category test
001000*       order Food/Transport/Shopping/Health/Entmt/Util/Educ.
001100*    2. Large-amount special case (amount > 1000, no match yet).
001200*    3. Enhanced generic keywords (Ws-Enh-Entry), against
001300*       merchant + description together.
001400*    4. Amount bands.
001500*    5. Structural fallback (punctuation/single word/suffix).
001600* Anything still unmatched after all five steps is Other.
001700*
001800* 19/09/86 dgw - Written as the keyword-table nominal-code
001900*                lookup for the general ledger posting run.
002000* 12/04/88 dgw - Amount-band fallback added for postings that
002100*                miss the keyword table entirely.
002200* 25/01/90 rjh - Table search changed to stop at first hit
002300*                rather than best hit - two tables were both
002400*                matching and the second always won by luck.
002500* 14/03/92 rjh - Enhanced generic keyword step added between
002600*                the standard table and the amount bands.
002700* 08/11/94 rjh - Structural fallback step added - punctuation
002800*                and single-word narratives were falling through
002900*                to a hand-keyed suspense code.
003000* 03/09/98 pjk - Y2K housekeeping pass, no date fields held in
003100*                this module, confirmed clean.
003200* 19/04/99 pjk - Confirmed clean against the millenium test
003300*                pack, no further change needed.
003400* 22/06/05 mtc - Category test order documented in the header
003500*                banner, no logic change.
003600* 27/01/14 mtc - Copyright and licence notice brought into line
003700*                with the rest of the suite.
003800* 25/11/25 vbc - Rewritten for the Pel personal-expense project -
003900*                nominal codes replaced by the Pel category
004000*                list.  Ticket PEL-005.
004100* 02/12/25 vbc - Aluguel/Seguro exclusion switches wired in -
004200*                Aluguel Carro and Seguro Auto were matching the
004300*                bare Utilities Aluguel/Seguro entries too.
004400*
004500 identification          division.
004600*================================
004700*
004800 program-id.              ex030.
004900 author.                  R A Fonseca.
005000 installation.            Applewood Computers - Pel Project.
005100 date-written.            19/09/1986.
005200 date-compiled.
005300 security.                Copyright (C) 2025, Vincent Bryan Coen.
005400*                         Distributed under the GNU General Public
005500*                         License.  See the file COPYING for
005600*                         details.
005700*
005800 environment             division.
005900*================================
006000*
006100 configuration           section.
006200 special-names.
006300     class Ws-Alpha-Lower-Class is "a" thru "z".
006400     class Ws-Punct-Class is "." "@".
006500*
006600 data                    division.
006700*================================
006800*
006900 working-storage         section.
007000*-----------------------
007100 77  Prog-Name               pic x(17) value "ex030  (1.0.00)".
007200*
007300*The keyword, amount-band and fallback tables - all table-driven,
007400*nothing about the merchant vocabulary is coded in this program.
007500 copy "wsexcat.cob".
007600*
007700*Upper-cased copies of the two input texts, built once per call -
007800*desc work area is 81 wide, Cap-Merchant(40) + space + Cap-
007900*Description(40) strung together come to 81, not 80.
008000 01  Ws-Merchant-Upper         pic x(40).
008100 01  Ws-Merch-Desc-Work        pic x(81).
008200 01  Ws-Merch-Desc-Parts redefines Ws-Merch-Desc-Work.
008300     03  Ws-Md-Merchant-Part   pic x(40).
008400     03  Ws-Md-Sep             pic x.
008500     03  Ws-Md-Desc-Part       pic x(40).
008600 01  Ws-Merch-Desc-Upper       pic x(81).
008700*
008800*Merchant-name char array, redefined for the single-word and
008900*Www/dot/at scans.
009000 01  Ws-Merchant-Chars redefines Ws-Merchant-Upper.
009100     03  Ws-Merchant-Char      pic x       occurs 40.
009200*
009300*Original-case copy, kept alongside the upper-cased one above -
009400*the single-shouting-word test needs to see real lower case.
009500 01  Ws-Merchant-Orig          pic x(40).
009600 01  Ws-Merchant-Orig-Chars redefines Ws-Merchant-Orig.
009700     03  Ws-Merchant-Orig-Char pic x       occurs 40.
009800*
009900 01  Ws-Scan-Work.
010000     03  Ws-Sub                pic 9(3)    comp  value zero.
010100     03  Ws-Match-Tally         pic 9(3)    comp  value zero.
010200     03  Ws-Result-Cat          pic 9       value 8.
010300     03  Ws-Std-Found           pic x       value "N".
010400     03  Ws-Enh-Found           pic x       value "N".
010500     03  Ws-Single-Word         pic x       value "Y".
010600*
010700 linkage                 section.
010800*-----------------------
010900 copy "wsexcap.cob".
011000*
011100 procedure               division using Cap-Parms.
011200*================================
011300*
011400 aa000-Main.
011500     perform zz010-Build-Upper-Texts thru zz010-exit.
011600     move 8                   to Ws-Result-Cat.
011700     perform aa010-Categorize thru aa010-exit.
011800     if Ws-Result-Cat = 8
011900         perform aa015-Large-Amount-Check thru aa015-exit
012000     end-if.
012100     if Ws-Result-Cat = 8
012200         perform aa020-Enhanced-Generic thru aa020-exit
012300     end-if.
012400     if Ws-Result-Cat = 8
012500         perform aa030-Amount-Bands thru aa030-exit
012600     end-if.
012700     if Ws-Result-Cat = 8
012800         perform aa040-Structural-Fallback thru aa040-exit
012900     end-if.
013000     move Cat-Text-Entry(Ws-Result-Cat) to Cap-Category.
013100     goback.
013200*
013300*Standard keyword scan - first table-order match wins.  The
013400*Aluguel/Seguro switches are worked out first so the per-entry
013500*test below can skip the two bare entries when they fire on a
013600*Carro/Auto phrase that belongs to an earlier category instead.
013700 aa010-Categorize.
013800     move "N"                 to Ws-Skip-Aluguel.
013900     move "N"                 to Ws-Skip-Seguro.
014000     move zero                to Ws-Match-Tally.
014100     inspect Ws-Merchant-Upper tallying Ws-Match-Tally
014200         for all "ALUGUEL CARRO".
014300     if Ws-Match-Tally > zero
014400         move "Y"              to Ws-Skip-Aluguel
014500     end-if.
014600     move zero                to Ws-Match-Tally.
014700     inspect Ws-Merchant-Upper tallying Ws-Match-Tally
014800         for all "SEGURO AUTO".
014900     if Ws-Match-Tally > zero
015000         move "Y"              to Ws-Skip-Seguro
015100     end-if.
015200     move "N"                 to Ws-Std-Found.
015300     perform aa011-Test-One-Std thru aa011-exit
015400         varying Ws-Sub from 1 by 1
015500         until Ws-Sub > 203 or Ws-Std-Found = "Y".
015600 aa010-exit.
015700     exit.
015800*
015900 aa011-Test-One-Std.
016000     move zero                to Ws-Match-Tally.
016100     inspect Ws-Merchant-Upper tallying Ws-Match-Tally for all
016200         Ws-Std-Keyword(Ws-Sub)(1:Ws-Std-Keyword-Len(Ws-Sub)).
016300     if Ws-Match-Tally > zero
016400         if (Ws-Std-Keyword(Ws-Sub)(1:Ws-Std-Keyword-Len(Ws-Sub))
016500                 = "ALUGUEL" and Ws-Skip-Aluguel = "Y")
016600            or
016700            (Ws-Std-Keyword(Ws-Sub)(1:Ws-Std-Keyword-Len(Ws-Sub))
016800                 = "SEGURO" and Ws-Skip-Seguro = "Y")
016900             continue
017000         else
017100             move Ws-Std-Cat-Code(Ws-Sub) to Ws-Result-Cat
017200             move "Y"          to Ws-Std-Found
017300         end-if
017400     end-if.
017500 aa011-exit.
017600     exit.
017700*
017800*Large-amount special case - only tried when the standard table
017900*above left the record Other, and only above Rs 1000,00.
018000 aa015-Large-Amount-Check.
018100     if Cap-Amount > 1000
018200         move zero             to Ws-Match-Tally
018300         perform aa016-Test-Large-Util thru aa016-exit
018400             varying Ws-Sub from 1 by 1
018500             until Ws-Sub > 3 or Ws-Match-Tally > zero
018600         if Ws-Match-Tally > zero
018700             move 6             to Ws-Result-Cat
018800         else
018900             move zero          to Ws-Match-Tally
019000             perform aa017-Test-Large-Edu thru aa017-exit
019100                 varying Ws-Sub from 1 by 1
019200                 until Ws-Sub > 3 or Ws-Match-Tally > zero
019300             if Ws-Match-Tally > zero
019400                 move 7          to Ws-Result-Cat
019500             end-if
019600         end-if
019700     end-if.
019800 aa015-exit.
019900     exit.
020000*
020100 aa016-Test-Large-Util.
020200     inspect Ws-Merchant-Upper tallying Ws-Match-Tally for all
020300         Ws-Large-Util-Word(Ws-Sub)(1:Ws-Large-Util-Len(Ws-Sub)).
020400 aa016-exit.
020500     exit.
020600*
020700 aa017-Test-Large-Edu.
020800     inspect Ws-Merchant-Upper tallying Ws-Match-Tally for all
020900         Ws-Large-Edu-Word(Ws-Sub)(1:Ws-Large-Edu-Len(Ws-Sub)).
021000 aa017-exit.
021100     exit.
021200*
021300*Enhanced generic keyword scan - merchant plus description, used
021400*only by the Ifd-Reclass repair pass (Ex050) and any import row
021500*the standard pass above could not place.
021600 aa020-Enhanced-Generic.
021700     move "N"                 to Ws-Enh-Found.
021800     perform aa021-Test-One-Enh thru aa021-exit
021900         varying Ws-Sub from 1 by 1
022000         until Ws-Sub > 52 or Ws-Enh-Found = "Y".
022100 aa020-exit.
022200     exit.
022300*
022400 aa021-Test-One-Enh.
022500     move zero                to Ws-Match-Tally.
022600     inspect Ws-Merch-Desc-Upper tallying Ws-Match-Tally for all
022700         Ws-Enh-Keyword(Ws-Sub)(1:Ws-Enh-Keyword-Len(Ws-Sub)).
022800     if Ws-Match-Tally > zero
022900         move Ws-Enh-Cat-Code(Ws-Sub) to Ws-Result-Cat
023000         move "Y"              to Ws-Enh-Found
023100     end-if.
023200 aa021-exit.
023300     exit.
023400*
023500*Amount bands - small charges to Food/Transport, large charges
023600*to Utilities/Shopping, mid-range charges to Shopping.
023700 aa030-Amount-Bands.
023800     if Cap-Amount < 10
023900         move zero             to Ws-Match-Tally
024000         perform aa031-Test-Band-Low thru aa031-exit
024100             varying Ws-Sub from 1 by 1
024200             until Ws-Sub > 4 or Ws-Match-Tally > zero
024300         if Ws-Match-Tally > zero
024400             move 1             to Ws-Result-Cat
024500         else
024600             move 2             to Ws-Result-Cat
024700         end-if
024800     else
024900         if Cap-Amount > 500
025000             move zero         to Ws-Match-Tally
025100             perform aa032-Test-Band-High thru aa032-exit
025200                 varying Ws-Sub from 1 by 1
025300                 until Ws-Sub > 4 or Ws-Match-Tally > zero
025400             if Ws-Match-Tally > zero
025500                 move 6         to Ws-Result-Cat
025600             else
025700                 move 3         to Ws-Result-Cat
025800             end-if
025900         else
026000             if Cap-Amount not < 50 and Cap-Amount not > 200
026100                 move 3         to Ws-Result-Cat
026200             end-if
026300         end-if
026400     end-if.
026500 aa030-exit.
026600     exit.
026700*
026800 aa031-Test-Band-Low.
026900     inspect Ws-Merch-Desc-Upper tallying Ws-Match-Tally for all
027000         Ws-Band-Low-Word(Ws-Sub)(1:Ws-Band-Low-Len(Ws-Sub)).
027100 aa031-exit.
027200     exit.
027300*
027400 aa032-Test-Band-High.
027500     inspect Ws-Merch-Desc-Upper tallying Ws-Match-Tally for all
027600         Ws-Band-High-Word(Ws-Sub)(1:Ws-Band-High-Len(Ws-Sub)).
027700 aa032-exit.
027800     exit.
027900*
028000*Last resort before plain Other - punctuation says Utilities, a
028100*single shouting-case word says Shopping, a trailing company
028200*suffix also says Shopping.
028300 aa040-Structural-Fallback.
028400     move zero                to Ws-Match-Tally.
028500     perform aa040a-Test-One-Punct thru aa040a-exit
028600         varying Ws-Sub from 1 by 1
028700         until Ws-Sub > 40 or Ws-Match-Tally > zero.
028800     if Ws-Match-Tally = zero
028900         inspect Ws-Merchant-Upper tallying Ws-Match-Tally
029000             for all "WWW"
029100     end-if.
029200     if Ws-Match-Tally > zero
029300         move 6                to Ws-Result-Cat
029400     else
029500         perform aa041-Test-All-Caps-Word thru aa041-exit
029600         if Ws-Single-Word = "Y"
029700             move 3             to Ws-Result-Cat
029800         else
029900             move zero          to Ws-Match-Tally
030000             perform aa042-Test-Suffix thru aa042-exit
030100                 varying Ws-Sub from 1 by 1
030200                 until Ws-Sub > 4 or Ws-Match-Tally > zero
030300             if Ws-Match-Tally > zero
030400                 move 3          to Ws-Result-Cat
030500             end-if
030600         end-if
030700     end-if.
030800 aa040-exit.
030900     exit.
031000*
031100 aa040a-Test-One-Punct.
031200     if Ws-Merchant-Char(Ws-Sub) is Ws-Punct-Class
031300         move 1                to Ws-Match-Tally
031400     end-if.
031500 aa040a-exit.
031600     exit.
031700*
031800*A single shouting-case word has no lower-case letter anywhere
031900*and no embedded space followed by more text.
032000 aa041-Test-All-Caps-Word.
032100     move "Y"                 to Ws-Single-Word.
032200     perform aa041b-Test-One-Lower thru aa041b-exit
032300         varying Ws-Sub from 1 by 1
032400         until Ws-Sub > 40 or Ws-Single-Word = "N".
032500     if Ws-Single-Word = "Y"
032600         perform aa041a-Check-No-Space thru aa041a-exit
032700             varying Ws-Sub from 1 by 1
032800             until Ws-Sub > 40 or Ws-Single-Word = "N"
032900     end-if.
033000 aa041-exit.
033100     exit.
033200*
033300 aa041a-Check-No-Space.
033400     if Ws-Merchant-Orig-Char(Ws-Sub) = space and Ws-Sub < 40
033500         if Cap-Merchant(Ws-Sub + 1:40 - Ws-Sub) not = spaces
033600             move "N"          to Ws-Single-Word
033700         end-if
033800     end-if.
033900 aa041a-exit.
034000     exit.
034100*
034200 aa041b-Test-One-Lower.
034300     if Ws-Merchant-Orig-Char(Ws-Sub) is Ws-Alpha-Lower-Class
034400         move "N"              to Ws-Single-Word
034500     end-if.
034600 aa041b-exit.
034700     exit.
034800*
034900 aa042-Test-Suffix.
035000     inspect Ws-Merchant-Upper tallying Ws-Match-Tally for all
035100         Ws-Suffix-Word(Ws-Sub)(1:Ws-Suffix-Len(Ws-Sub)).
035200 aa042-exit.
035300     exit.
035400*
035500*Builds the upper-cased merchant-only and merchant+description
035600*working copies used by every paragraph above.
035700 zz010-Build-Upper-Texts.
035800     move Cap-Merchant        to Ws-Merchant-Orig.
035900     move Cap-Merchant        to Ws-Merchant-Upper.
036000     inspect Ws-Merchant-Upper converting
036100         "abcdefghijklmnopqrstuvwxyz"
036200         to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036300     move Cap-Merchant         to Ws-Md-Merchant-Part.
036400     move space                to Ws-Md-Sep.
036500     move Cap-Description      to Ws-Md-Desc-Part.
036600     move Ws-Merch-Desc-Work   to Ws-Merch-Desc-Upper.
036700     inspect Ws-Merch-Desc-Upper converting
036800         "abcdefghijklmnopqrstuvwxyz"
036900         to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037000 zz010-exit.
037100     exit.
