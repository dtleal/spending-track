000100* *******************************************
000200*                                           *
000300*   Working Storage For The Monthly And     *
000400*     Category Spending Trend Tables        *
000500* *******************************************
000600*  Mt-Trend-Record is the monthly trend table, one entry per
000700*  calendar month found in the trailing 12-month window, oldest
000800*  first - see cc010 in ex040 for the accumulation loop.
000900*
001000*  Ct-Trend-Record is the category trend table - its own separate
001100*  6-month trailing window (the monthly and category trend jobs
001200*  default to a different N apiece), one entry per calendar
001300*  month seen in THAT window, each carrying all 8 categories'
001400*  totals - see cc050 in ex040 for the accumulation loop.  The
001500*  category totals used to ride inside Mt-Trend-Record itself
001600*  until the 23/07/26 change below; split out once it was
001700*  noticed the two jobs cannot share one window.
001800*
001900*  16/11/25 vbc - Created for PEL trend report (ticket PEL-007).
002000*  28/11/25 vbc - Mt-Pct-Change added, trend report was showing
002100*                 raw deltas only and the user wanted a percent.
002200*  05/12/25 vbc - Mt-Year/Mt-Month split back into two fields -
002300*                 combined Mt-Year-Month was fine internally but
002400*                 made the control-break test on month-end ugly.
002500*  23/07/26 vbc - Mt-Cat-Tab pulled out of Mt-Trend-Record into
002600*                 its own Ct-Trend-Record with its own window -
002700*                 category totals were riding the monthly trend's
002800*                 12-month window instead of the category trend's
002900*                 own 6-month default, and were never printed.
003000*                 Ticket PEL-015.
003100*
003200 01  Mt-Trend-Record.
003300     03  Mt-Month-Count       pic 9(3)   comp  value zero.
003400     03  Mt-Month-Tab.
003500         05  Mt-Month-Entry               occurs 36.
003600             07  Mt-Year          pic 9(4)      comp.
003700             07  Mt-Month         pic 9(2)      comp.
003800             07  Mt-Total         pic s9(9)v99  comp-3.
003900             07  Mt-Count         pic 9(5)      comp.
004000             07  Mt-Pct-Change    pic s9(5)v99  comp-3.
004100*
004200*  Category trend table - own 6-month-default window, own month
004300*  list, each entry carrying the 8 category totals for that
004400*  month.  Sized 18 (3x the 6-month default) the same way
004500*  Mt-Month-Tab above is sized 36 (3x its own 12-month default).
004600*
004700 01  Ct-Trend-Record.
004800     03  Ct-Month-Count       pic 9(3)   comp  value zero.
004900     03  Ct-Month-Tab.
005000         05  Ct-Month-Entry               occurs 18.
005100             07  Ct-Year          pic 9(4)      comp.
005200             07  Ct-Month         pic 9(2)      comp.
005300             07  Ct-Cat-Tab.
005400                 09  Ct-Cat-Amount pic s9(9)v99 comp-3 occurs 8.
005500*
005600*  Working fields for the percent-change calculation - prior
005700*  month's total is carried here while the current month is
005800*  being totalled, cleared to zero at the first month seen.
005900*
006000 01  Ws-Trend-Work.
006100     03  Ws-Trn-Prior-Total    pic s9(9)v99  comp-3  value zero.
006200     03  Ws-Trn-Delta          pic s9(9)v99  comp-3.
006300     03  Ws-Trn-Sub            pic 9(3)      comp.
006400*
