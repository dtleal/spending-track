000100*********************************************
000200*                                           *
000300*  Ex030 - Calling Parameters               *
000400*    (Expense Categorizer)                  *
000500*********************************************
000600* One area, passed by reference.  Ex030 is a pure function -
000700* given a merchant name, description and amount it hands back
000800* exactly one of the eight Cat-Text-Entry values held in
000900* wsexcat.cob - caller supplies all three input fields afresh
001000* on every call, nothing is carried over between calls.
001100*
001200* 25/11/25 vbc - Created for PEL (ticket PEL-005).
001300*
001400 01  Cap-Parms.
001500     03  Cap-Merchant          pic x(40).
001600     03  Cap-Description       pic x(40).
001700     03  Cap-Amount            pic s9(7)v99  comp-3.
001800     03  Cap-Category          pic x(13).
001900*
