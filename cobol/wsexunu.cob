000100* *******************************************
000200*                                           *
000300*   Working Storage For Unusual Expense     *
000400*     (Outlier) Detection                   *
000500* *******************************************
000600*  Population is all of the user's expenses (refunds and all)
000700*  over the trailing 90 days - not split by category.  Mean
000800*  and sample std dev are computed over Ws-Pop-Tab by dd010,
000900*  then every amount more than two std devs above the mean
000950*  is copied into Un-Outlier-Tab by a second Expmstr pass.
001000*  Square root has no intrinsic here - dd040 does it by hand,
001100*  Newton-Raphson, four iterations is plenty for this size.
001200* 
001300*  17/11/25 vbc - Created for PEL outlier report (ticket PEL-008).
001400*  02/12/25 vbc - Population table widened 200 -> 400, a heavy
001500*                 grocery user blew the old limit in testing.
001600*  06/12/25 vbc - Un-Date added, Un-Cat-Mean/Stddev dropped from
001700*                 the printed table - deviation alone is wanted
001800*                 on the report, mean/stddev stay working-only.
001850*  09/12/25 vbc - Banner corrected - population is all of the
001860*                 user's expenses, not one category, per spec
001870*                 re-check (ticket PEL-011).  No layout change.
001900*
002000 01  Un-Outlier-Record.
002100     03  Un-Outlier-Count      pic 9(4)   comp  value zero.
002200     03  Un-Outlier-Tab.
002300         05  Un-Outlier-Entry              occurs 100.
002400             07  Un-Id             pic 9(6)      comp.
002500             07  Un-Date           pic 9(8)      comp.
002600             07  Un-Merchant       pic x(40).
002700             07  Un-Amount         pic s9(7)v99  comp-3.
002800             07  Un-Category       pic x(13).
002900             07  Un-Deviation      pic s9(3)v99  comp-3.
003000* 
003100*  Scratch population + running-total fields, built once over
003200*  the trailing 90 days - see dd010 thru dd010-exit.
003300* 
003400 01  Ws-Outlier-Work.
003500     03  Ws-Pop-Count          pic 9(4)      comp  value zero.
003600     03  Ws-Pop-Tab.
003700         05  Ws-Pop-Entry                  occurs 400.
003800             07  Ws-Pop-Exp-Id     pic 9(6)      comp.
003900             07  Ws-Pop-Amount     pic s9(7)v99  comp-3.
004000     03  Ws-Pop-Sum            pic s9(9)v99  comp-3.
004100     03  Ws-Pop-Mean           pic s9(7)v99  comp-3.
004200     03  Ws-Pop-Variance       pic s9(9)v9999 comp-3.
004300     03  Ws-Pop-Sumsq-Dev      pic s9(11)v9999 comp-3.
004400     03  Ws-Pop-Stddev         pic s9(7)v99  comp-3.
004500     03  Ws-Pop-Threshold      pic s9(7)v99  comp-3.
004600* 
004700*  Newton-Raphson square root work area - Ws-Sqrt-X is the
004800*  number whose root is wanted, Ws-Sqrt-Guess the iterate,
004900*  Ws-Sqrt-Result the answer handed back to the caller.
005000* 
005100 01  Ws-Sqrt-Work.
005200     03  Ws-Sqrt-X             pic s9(9)v9999 comp-3.
005300     03  Ws-Sqrt-Guess         pic s9(9)v9999 comp-3.
005400     03  Ws-Sqrt-Prior-Guess   pic s9(9)v9999 comp-3.
005500     03  Ws-Sqrt-Result        pic s9(7)v99   comp-3.
005600     03  Ws-Sqrt-Iterations    pic 9(2)       comp.
005700* 
