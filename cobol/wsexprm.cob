000100* *******************************************
000200*                                           *
000300*   Calling Parameters Between Ex010 And    *
000400*     Ex020 (Invoice Parser)                *
000500* *******************************************
000600*  One area, passed by reference on every call, driven by
000700*  Prm-Function so Ex020 can be opened, stepped record by
000800*  record and closed without ex010 knowing how the raw file
000900*  is organized.  Modelled on the old payroll calling-data
001000*  area in wscall.cob.
001100* 
001200*  19/11/25 vbc - Created for PEL import batch (ticket PEL-004).
001300*  24/11/25 vbc - Unique-merchant count moved in here instead of
001400*                 being recomputed by ex010 from the expense
001500*                 file after the fact - ex020 already title-
001600*                 cases the name so it can test it once.
001700* 
001800 01  Ex20-Parms.
001900     03  Prm-Function          pic x(4).
002000     03  Prm-Filename          pic x(30).
002100     03  Prm-Run-Date          pic 9(8)      comp.
002200     03  Prm-End-Of-File       pic x         value "N".
002300     03  Prm-Exp-Date          pic 9(8)      comp.
002400     03  Prm-Exp-Merchant      pic x(40).
002500     03  Prm-Exp-Amount        pic s9(7)v99  comp-3.
002600     03  Prm-Exp-Refund-Flag   pic x.
002700     03  Prm-Exp-Description   pic x(40).
002800     03  Prm-Sum-Exp-Count     pic 9(5)      comp.
002900     03  Prm-Sum-Tot-Amount    pic s9(9)v99  comp-3.
003000     03  Prm-Sum-Ref-Count     pic 9(5)      comp.
003100     03  Prm-Sum-Ref-Amount    pic s9(9)v99  comp-3.
003200     03  Prm-Sum-Date-Start    pic 9(8)      comp.
003300     03  Prm-Sum-Date-End      pic 9(8)      comp.
003400     03  Prm-Sum-Uniq-Merch    pic 9(5)      comp.
003500* 
