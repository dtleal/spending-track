000100* *******************************************
000200*                                           *
000300*   Record Definition For Invoice Control   *
000400*            File                           *
000500*      Sequential, fixed - scanned for the  *
000600*      duplicate-filename check, rewritten  *
000700*      in place to post PROCESSED/FAILED    *
000800*      One record per invoice file imported *
000900* *******************************************
001000*   File size approx 100 bytes.
001100*
001200*  09/04/84 rjh - Written as the batch control record for the
001300*                 overnight ledger loader, one record per input
001400*                 file.
001500*  16/08/87 dgw - Error-message field widened from 20 to 40,
001600*                 the old width was truncating mid word.
001700*  22/02/91 dgw - Status values extended from just Posted/
001800*                 Rejected to the four step Pending/Processing/
001900*                 Processed/Failed sequence, so a crashed run
002000*                 could be told apart from a clean reject.
002100*  14/10/98 pjk - Y2K - all date fields confirmed four digit
002200*                 year, no change needed.
002300*  05/03/05 mtc - Copyright and licence notice brought into
002400*                 line with the rest of the suite.
002500*  13/11/25 vbc - Rewritten for the Pel personal-expense project -
002600*                 control record now keyed by invoice filename
002700*                 rather than ledger batch number.  Ticket
002800*                 PEL-004.
002900*  21/11/25 vbc - Added Inv-Unique-Merchants, dropped from the
003000*                 import summary late.  Ticket PEL-009.
003100*
003200*  Inv-Filename         - source filename, key for dup. check.
003300*  Inv-Status           - Pending/Processing/Processed/Failed.
003400*  Inv-Processed-Date   - ccyymmdd when processed, zero till then.
003500*  Inv-Expense-Count/
003600*  Inv-Total-Amount     - count/sum of non-refund amts imported.
003700*  Inv-Refund-Count/
003800*  Inv-Refund-Amount    - count/sum of refund amounts (negative).
003900*  Inv-Date-Start/End   - earliest/latest transaction date.
004000*  Inv-Unique-Merchants - count of distinct merchant names.
004100*  Inv-Error-Msg        - set when Inv-Status = Failed.
004200* 
004300 01  Inv-Control-Record.
004400     03  Inv-Id                pic 9(4)      comp.
004500     03  Inv-User-Id           pic 9(4)      comp.
004600     03  Inv-Filename          pic x(30).
004700     03  Inv-Status            pic x(10).
004800         88  Inv-Status-Pending    value "PENDING".
004900         88  Inv-Status-Processing value "PROCESSING".
005000         88  Inv-Status-Processed  value "PROCESSED".
005100         88  Inv-Status-Failed     value "FAILED".
005200     03  Inv-Processed-Date    pic 9(8)      comp.
005300     03  Inv-Expense-Count     pic 9(5)      comp.
005400     03  Inv-Total-Amount      pic s9(9)v99  comp-3.
005500     03  Inv-Refund-Count      pic 9(5)      comp.
005600     03  Inv-Refund-Amount     pic s9(9)v99  comp-3.
005700     03  Inv-Date-Start        pic 9(8)      comp.
005800     03  Inv-Date-End          pic 9(8)      comp.
005900     03  Inv-Unique-Merchants  pic 9(5)      comp.
006000     03  Inv-Error-Msg         pic x(40).
006100     03  filler                pic x(8).
006200* 
