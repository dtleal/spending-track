000100* *******************************************
000200*                                           *
000300*   Working Storage For The Spending        *
000400*     Summary Report (ex040)                *
000500* *******************************************
000600*  Accumulated over Expense-Master for one user and a date
000700*  range, then the merchant table is sorted descending and
000800*  trimmed to the top 10 before printing - see bb010.
000900* 
001000*  15/11/25 vbc - Created for PEL analytics run (ticket PEL-006).
001100*  25/11/25 vbc - Merchant table widened 8 -> 10 entries to match
001200*                 the "top 10" rule literally - was topping at 8.
001300* 
001400 01  Sum-Output-Record.
001500     03  Sum-Total-Spent      pic s9(9)v99  comp-3.
001600     03  Sum-Txn-Count        pic 9(5)      comp.
001700     03  Sum-Daily-Avg        pic s9(7)v99  comp-3.
001800     03  Sum-Cat-Amount-Tab.
001900         05  Sum-Cat-Amount    pic s9(9)v99 comp-3 occurs 8.
002000     03  Sum-Merchant-Tab.
002100         05  Sum-Merchant-Entry            occurs 10.
002200             07  Sum-Merchant      pic x(40).
002300             07  Sum-Merch-Amt     pic s9(9)v99  comp-3.
002400* 
002500*  Scratch table used while building the full merchant list
002600*  before it is sorted and trimmed to the top 10 above.  Size
002700*  is generous - one user's invoices rarely carry this many
002800*  distinct merchants in a reporting window.
002900* 
003000 01  Ws-All-Merchant-Tab.
003100     03  Ws-All-Merchant-Count  pic 9(4)   comp  value zero.
003200     03  Ws-All-Merchant-Entry              occurs 500.
003300         05  Ws-All-Merchant       pic x(40).
003400         05  Ws-All-Merch-Amt      pic s9(9)v99  comp-3.
003500* 
