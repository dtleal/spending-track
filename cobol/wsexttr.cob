000100* *******************************************
000200*                                           *
000300*   Record Definition For Raw Transaction   *
000400*            (Invoice Line) File            *
000500*      No key - read sequentially only      *
000600* *******************************************
000700*   File size 60 bytes.
000800*
000900*  11/11/25 vbc - Created for PEL invoice import (ticket PEL-004).
001000*  02/12/25 vbc - Split sign byte so a leading-sign feed can be
001100*                 re-assigned here without touching other pics.
001200*  09/12/25 vbc - Added the 2-byte trailing filler - every other
001300*                 PEL layout pads, this one was missed.
001400*
001500*  Rt-Date   - ccyymmdd, unparseable dates are dropped on read.
001600*  Rt-Amount - negative = refund.  Sign-Is-Separate below is for
001700*              a trailing-sign feed - swap to LEADING for a feed
001800*              that puts the sign first.
001900*
002000 01  Rt-Raw-Record.
002100     03  Rt-Date             pic 9(8).
002200     03  Rt-Description      pic x(40).
002300     03  Rt-Amount           pic s9(7)v99
002400                              sign is trailing separate character.
002500     03  filler              pic x(2).
002600*
