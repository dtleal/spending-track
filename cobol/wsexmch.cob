000100* *******************************************
000200*                                           *
000300*   Known-Merchant Standardization Table    *
000400*     For The Invoice Parser (ex020)        *
000500* *******************************************
000600*  If the upper-cased raw description contains Mch-Pattern of
000700*  an entry, the whole merchant name is replaced by the paired
000800*  Mch-Replace - table order does not matter, at most one
000900*  pattern is expected to match a given description.
001000* 
001100*  20/11/25 vbc - Created for PEL (ticket PEL-004).
001200*  26/11/25 vbc - Pattern/replace split into two tables - the
001300*                 combined filler line was unreadable past
001400*                 column 72 on a few entries.
001500*  07/12/25 vbc - Added Ws-Mch-Pattern-Len - Inspect...For All
001600*                 was comparing the trailing pad spaces on
001700*                 Ws-Mch-Pattern too, same fix as wsexcat.
001800* 
001900 01  Ws-Mch-Pattern-Literals.
002000     05  filler  pic x(22)  value "AMAZONMKTPLC          ".
002100     05  filler  pic x(22)  value "AMAZON BR             ".
002200     05  filler  pic x(22)  value "MERCADOPAGO           ".
002300     05  filler  pic x(22)  value "MERCADOLIVRE          ".
002400     05  filler  pic x(22)  value "UBER* TRIP            ".
002500     05  filler  pic x(22)  value "MC DONALDS            ".
002600     05  filler  pic x(22)  value "CLAUDE.AI SUBSCRIPTION".
002700     05  filler  pic x(22)  value "APPLE.COM/BILL        ".
002800     05  filler  pic x(22)  value "PARAMOUNT+            ".
002900     05  filler  pic x(22)  value "AMAZONPRIMEBR         ".
003000     05  filler  pic x(22)  value "GOOGLE ONE            ".
003100 01  Ws-Mch-Pattern-Table redefines Ws-Mch-Pattern-Literals.
003200     03  Ws-Mch-Pattern  pic x(22)  occurs 11.
003300* 
003400*  Actual (unpadded) length of each Ws-Mch-Pattern entry - ref-
003500*  mod the pattern to this length before the Inspect test.
003600* 
003700 01  Ws-Mch-Pattern-Len-Values  pic x(22) value
003800     "1209111210102214101310".
003900 01  Ws-Mch-Pattern-Len-Tab redefines Ws-Mch-Pattern-Len-Values.
004000     03  Ws-Mch-Pattern-Len  pic 9(02)  occurs 11.
004100* 
004200 01  Ws-Mch-Replace-Literals.
004300     05  filler  pic x(20)  value "Amazon Marketplace  ".
004400     05  filler  pic x(20)  value "Amazon Brasil       ".
004500     05  filler  pic x(20)  value "Mercado Pago        ".
004600     05  filler  pic x(20)  value "Mercado Livre       ".
004700     05  filler  pic x(20)  value "Uber                ".
004800     05  filler  pic x(20)  value "McDonald's          ".
004900     05  filler  pic x(20)  value "Claude AI           ".
005000     05  filler  pic x(20)  value "Apple               ".
005100     05  filler  pic x(20)  value "Paramount Plus      ".
005200     05  filler  pic x(20)  value "Amazon Prime        ".
005300     05  filler  pic x(20)  value "Google One          ".
005400 01  Ws-Mch-Replace-Table redefines Ws-Mch-Replace-Literals.
005500     03  Ws-Mch-Replace  pic x(20)  occurs 11.
005600* 
