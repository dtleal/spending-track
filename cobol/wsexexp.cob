000100* *******************************************
000200*                                           *
000300*   Record Definition For Expense Master    *
000400*            File                           *
000500*      Sequential, fixed file - scanned for *
000600*      lookups, rewritten in place for the  *
000700*      ifd reclass pass                     *
000800* *******************************************
000900*   File size approx 130 bytes - pad below may need revisiting.
001000* 
001100*  THIS LAYOUT MAY NEED CHANGING IF MORE CATEGORIES ARE ADDED
001200* 
001300*  27/07/85 rjh - Written as the transaction-posting record for
001400*                 the overnight ledger run, one record per item
001500*                 posted.
001600*  04/12/88 dgw - Merchant name field widened from 25 to 40,
001700*                 the till-roll descriptions were wider than
001800*                 the original estimate.
001900*  11/06/92 dgw - Category field added, previously nominal code
002000*                 only, the printed ledger wanted the text.
002100*  29/09/98 pjk - Y2K - Exp-Date confirmed four digit year, no
002200*                 change needed.
002300*  07/02/99 pjk - Confirmed clean against the millenium test
002400*                 pack, no further change needed.
002500*  18/10/06 mtc - Copyright and licence notice brought into
002600*                 line with the rest of the suite.
002700*  12/11/25 vbc - Rewritten for the Pel personal-expense project -
002800*                 nominal code dropped, category now the Pel
002900*                 category text direct.  Ticket PEL-004.
003000*  19/11/25 vbc - Exp-Category widened to 13 to match the longest
003100*                 category literal "ENTERTAINMENT" - was x(10).
003200*  27/11/25 vbc - Added Exp-Refund-Flag, was being derived on
003300*                 every read instead of stored.  Ticket PEL-011.
003400*
003500*  Exp-Id           - sequential expense no. assigned at import.
003600*  Exp-User-Id      - owning user.
003700*  Exp-Invoice-Id   - source invoice number.
003800*  Exp-Date         - ccyymmdd.
003900*  Exp-Merchant     - cleaned, standardized merchant name.
004000*  Exp-Amount       - negative = refund.
004100*  Exp-Category     - one of Food/Transport/Shopping/Health/
004200*                     Entertainment/Utilities/Education/Other.
004300*  Exp-Refund-Flag  - Y if Exp-Amount < 0, else N.
004400*  Exp-Description  - original raw invoice text, unchanged.
004500* 
004600 01  Exp-Expense-Record.
004700     03  Exp-Id                pic 9(6)      comp.
004800     03  Exp-User-Id           pic 9(4)      comp.
004900     03  Exp-Invoice-Id        pic 9(4)      comp.
005000     03  Exp-Date              pic 9(8)      comp.
005100     03  Exp-Merchant          pic x(40).
005200     03  Exp-Amount            pic s9(7)v99  comp-3.
005300     03  Exp-Category          pic x(13).
005400     03  Exp-Refund-Flag       pic x.
005500         88  Exp-Is-Refund     value "Y".
005600         88  Exp-Is-Not-Refund value "N".
005700     03  Exp-Description       pic x(40).
005800     03  filler                pic x(12).
005900* 
